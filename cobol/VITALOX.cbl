000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITALOX.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/04/86.
000600 DATE-COMPILED. 03/04/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          OXYGEN-SATURATION RULE SUBPROGRAM.  CALLED ONCE PER
001300*          PATIENT BY VITSTOR 500-RUN-RULES.  BUILDS THE
001400*          PATIENT'S SATURATION SERIES, SORTS IT ASCENDING BY
001500*          TIMESTAMP, AND CHECKS -
001600*            1) LOW SATURATION ON THE LATEST READING
001700*            2) A RAPID DROP WITHIN A 10-MINUTE WINDOW, SCANNING
001800*               BACKWARD FROM THE LATEST READING
001900*
002000*    changed  by      reason                                  ticket
002100*    -------  ----    --------------------------------------  ------
002200*    03/04/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
002300*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
002400*                     PROGRAM, NO CHANGE REQUIRED
002500*    08/22/08 GCT     RAPID-DROP WINDOW NOW STOPS THE SCAN ON       VS0541
002600*                     THE FIRST READING OUTSIDE 10 MINUTES,
002700*                     RATHER THAN SKIPPING AND CONTINUING
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS NEXT-PAGE.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 77  WS-RAPID-DROP-FOUND-SW      PIC X(01) VALUE "N".
004100     88  RAPID-DROP-FOUND        VALUE "Y".
004200
004300 01  WS-SERIES-TABLE.
004400     05  WS-SERIES-COUNT         PIC 9(4) COMP.
004500     05  FILLER                  PIC X(04).
004600     05  WS-SERIES-ENTRY OCCURS 2000 TIMES INDEXED BY SER-IDX.
004700         10  WS-SERIES-TIMESTAMP     PIC 9(13).
004800         10  WS-SERIES-VALUE         PIC S9(7)V99.
004900
005000 01  WS-WORK-FIELDS.
005100     05  WS-LATEST-VALUE         PIC S9(7)V99.
005200     05  WS-LATEST-TIMESTAMP     PIC 9(13).
005300     05  WS-PREV-VALUE           PIC S9(7)V99.
005400     05  WS-DROP-AMOUNT          PIC S9(7)V99.
005500     05  WS-DROP-PARTS REDEFINES WS-DROP-AMOUNT.
005600         10  WS-DROP-WHOLE        PIC S9(7).
005700         10  WS-DROP-FRAC         PIC 9(02).
005800     05  WS-GAP-MILLIS           PIC S9(13).
005900     05  WS-SORT-IDX             PIC 9(4) COMP.
006000     05  WS-SAVE-TIMESTAMP       PIC 9(13).
006100     05  WS-SAVE-VALUE           PIC S9(7)V99.
006200     05  WS-SCAN-START-IDX       PIC 9(4) COMP.
006300     05  FILLER                  PIC X(04).
006400
006500 01  WS-FMT-FIELDS.
006600     05  WS-FMT-VALUE            PIC S9(7)V99.
006700     05  WS-FMT-EDITED           PIC -(7)9.99.
006800     05  WS-FMT-NUMVIEW REDEFINES WS-FMT-EDITED PIC X(13).
006900     05  WS-FMT-TEXT             PIC X(13).
007000     05  WS-LATEST-TEXT          PIC X(13).
007100     05  WS-PREV-TEXT            PIC X(13).
007200     05  WS-FMT-IDX              PIC 9(02) COMP.
007300     05  FILLER                  PIC X(04).
007400
007500 LINKAGE SECTION.
007600** QSAM FILE
007700 COPY VITMTBL.
007800 01  LK-PATIENT-ID-PARM          PIC 9(05).
007900 01  LK-RUN-TIMESTAMP-PARM       PIC 9(13).
008000** QSAM FILE
008100 COPY VITCAND.
008200 01  LK-RETURN-CD                PIC 9(4) COMP.
008300
008400 PROCEDURE DIVISION USING WS-MEASUREMENT-TABLE,
008500                           LK-PATIENT-ID-PARM,
008600                           LK-RUN-TIMESTAMP-PARM,
008700                           WS-CANDIDATE-TABLE,
008800                           LK-RETURN-CD.
008900     MOVE ZERO TO WS-CAND-COUNT.
009000     MOVE ZERO TO WS-SERIES-COUNT.
009100     PERFORM 910-LOAD-SERIES THRU 910-EXIT
009200             VARYING MEAS-IDX FROM 1 BY 1
009300             UNTIL MEAS-IDX > WS-MEAS-COUNT.
009400     IF WS-SERIES-COUNT = 0
009500         GO TO 999-RETURN.
009600     PERFORM 920-SORT-SERIES THRU 920-EXIT.
009700
009800     MOVE WS-SERIES-TIMESTAMP (WS-SERIES-COUNT) TO WS-LATEST-TIMESTAMP.
009900     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT)     TO WS-LATEST-VALUE.
010000
010100     PERFORM 100-LOW-SAT-CHECK THRU 100-EXIT.
010200     IF WS-SERIES-COUNT > 1
010300         PERFORM 200-RAPID-DROP-CHECK THRU 200-EXIT.
010400
010500 999-RETURN.
010600     MOVE ZERO TO LK-RETURN-CD.
010700     GOBACK.
010800
010900******************************************************************
011000*    100-LOW-SAT-CHECK - LATEST READING ONLY                      *
011100******************************************************************
011200 100-LOW-SAT-CHECK.
011300     IF WS-LATEST-VALUE < 92
011400         ADD 1 TO WS-CAND-COUNT
011500         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
011600         MOVE WS-LATEST-VALUE TO WS-FMT-VALUE
011700         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
011800         MOVE SPACES TO WS-CAND-CONDITION (WS-CAND-COUNT)
011900         STRING "BloodOxygen: Low SpO2: " DELIMITED BY SIZE
012000                WS-FMT-TEXT DELIMITED BY SPACE
012100                "%" DELIMITED BY SIZE
012200                INTO WS-CAND-CONDITION (WS-CAND-COUNT)
012300         MOVE WS-LATEST-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
012400         IF WS-LATEST-VALUE < 88
012500             MOVE "High  " TO WS-CAND-PRIORITY (WS-CAND-COUNT)
012600         ELSE
012700             MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT)
012800         END-IF.
012900 100-EXIT.
013000     EXIT.
013100
013200******************************************************************
013300*    200-RAPID-DROP-CHECK - SCANS BACKWARD FROM THE LATEST         *
013400*    READING, WITHIN A 10-MINUTE (600000 MS) WINDOW, FIRST         *
013500*    MATCH WINS                                                  *
013600******************************************************************
013700 200-RAPID-DROP-CHECK.
013800     MOVE "N" TO WS-RAPID-DROP-FOUND-SW.
013900     COMPUTE WS-SCAN-START-IDX = WS-SERIES-COUNT - 1.
014000     PERFORM 210-TEST-ONE-EARLIER THRU 210-EXIT
014100             VARYING SER-IDX FROM WS-SCAN-START-IDX BY -1
014200             UNTIL SER-IDX = 0
014300                OR RAPID-DROP-FOUND.
014400 200-EXIT.
014500     EXIT.
014600
014700 210-TEST-ONE-EARLIER.
014800     COMPUTE WS-GAP-MILLIS =
014900             WS-LATEST-TIMESTAMP - WS-SERIES-TIMESTAMP (SER-IDX).
015000     IF WS-GAP-MILLIS > 600000
015100         MOVE "Y" TO WS-RAPID-DROP-FOUND-SW
015200         GO TO 210-EXIT.
015300
015400     MOVE WS-SERIES-VALUE (SER-IDX) TO WS-PREV-VALUE.
015500     COMPUTE WS-DROP-AMOUNT = WS-PREV-VALUE - WS-LATEST-VALUE.
015600     IF WS-DROP-AMOUNT >= 5
015700         MOVE "Y" TO WS-RAPID-DROP-FOUND-SW
015800         ADD 1 TO WS-CAND-COUNT
015900         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
016000         MOVE WS-PREV-VALUE TO WS-FMT-VALUE
016100         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
016200         MOVE WS-FMT-TEXT TO WS-PREV-TEXT
016300         MOVE WS-LATEST-VALUE TO WS-FMT-VALUE
016400         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
016500         MOVE WS-FMT-TEXT TO WS-LATEST-TEXT
016600         MOVE SPACES TO WS-CAND-CONDITION (WS-CAND-COUNT)
016700         STRING "BloodOxygen: Rapid SpO2 drop: " DELIMITED BY SIZE
016800                WS-PREV-TEXT DELIMITED BY SPACE
016900                "% to " DELIMITED BY SIZE
017000                WS-LATEST-TEXT DELIMITED BY SPACE
017100                "%" DELIMITED BY SIZE
017200                INTO WS-CAND-CONDITION (WS-CAND-COUNT)
017300         MOVE WS-LATEST-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
017400         MOVE "High  " TO WS-CAND-PRIORITY (WS-CAND-COUNT).
017500 210-EXIT.
017600     EXIT.
017700
017800 910-LOAD-SERIES.
017900     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
018000        AND WS-MEAS-IS-SATURATION (MEAS-IDX)
018100         ADD 1 TO WS-SERIES-COUNT
018200         MOVE WS-MEAS-TIMESTAMP (MEAS-IDX)
018300              TO WS-SERIES-TIMESTAMP (WS-SERIES-COUNT)
018400         MOVE WS-MEAS-VALUE (MEAS-IDX)
018500              TO WS-SERIES-VALUE (WS-SERIES-COUNT).
018600 910-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000*    920-SORT-SERIES - HAND-ROLLED INSERTION SORT, ASCENDING BY   *
019100*    TIMESTAMP - SAME SHAPE AS VITALBP, NO SORT VERB IN THE       *
019200*    SHOP'S REPERTOIRE                                           *
019300******************************************************************
019400 920-SORT-SERIES.
019500     PERFORM 921-SORT-OUTER THRU 921-EXIT
019600             VARYING SER-IDX FROM 2 BY 1
019700             UNTIL SER-IDX > WS-SERIES-COUNT.
019800 920-EXIT.
019900     EXIT.
020000
020100 921-SORT-OUTER.
020200     MOVE WS-SERIES-TIMESTAMP (SER-IDX) TO WS-SAVE-TIMESTAMP.
020300     MOVE WS-SERIES-VALUE (SER-IDX)     TO WS-SAVE-VALUE.
020400     MOVE SER-IDX TO WS-SORT-IDX.
020500 921-SORT-INNER.
020600     IF WS-SORT-IDX = 1
020700         GO TO 921-EXIT.
020800     IF WS-SERIES-TIMESTAMP (WS-SORT-IDX - 1) <= WS-SAVE-TIMESTAMP
020900         GO TO 921-EXIT.
021000     MOVE WS-SERIES-ENTRY (WS-SORT-IDX - 1)
021100         TO WS-SERIES-ENTRY (WS-SORT-IDX).
021200     SUBTRACT 1 FROM WS-SORT-IDX.
021300     GO TO 921-SORT-INNER.
021400 921-EXIT.
021500     MOVE WS-SAVE-TIMESTAMP TO WS-SERIES-TIMESTAMP (WS-SORT-IDX).
021600     MOVE WS-SAVE-VALUE     TO WS-SERIES-VALUE (WS-SORT-IDX).
021700     EXIT.
021800
021900******************************************************************
022000*    900-FORMAT-VALUE - EDITS A SIGNED READING INTO LEFT-         *
022100*    JUSTIFIED DISPLAY TEXT - NO INTRINSIC FUNCTIONS USED         *
022200******************************************************************
022300 900-FORMAT-VALUE.
022400     MOVE WS-FMT-VALUE TO WS-FMT-EDITED.
022500     MOVE SPACES TO WS-FMT-TEXT.
022600     PERFORM 905-SKIP-LEADING-SPACES THRU 905-EXIT
022700             VARYING WS-FMT-IDX FROM 1 BY 1
022800             UNTIL WS-FMT-IDX > 13
022900                OR WS-FMT-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
023000     MOVE WS-FMT-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-FMT-TEXT.
023100 900-EXIT.
023200     EXIT.
023300
023400 905-SKIP-LEADING-SPACES.
023500     CONTINUE.
023600 905-EXIT.
023700     EXIT.
