000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITALECG.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/09/86.
000600 DATE-COMPILED. 03/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          ECG RULE SUBPROGRAM.  CALLED ONCE PER PATIENT BY
001300*          VITSTOR 500-RUN-RULES.  BUILDS THE PATIENT'S ECG
001400*          SERIES, SORTS IT ASCENDING BY TIMESTAMP, AND - WHEN AT
001500*          LEAST 10 READINGS EXIST - TAKES THE MEAN AND
001600*          POPULATION STANDARD DEVIATION OF THE LAST 10 AND
001700*          CHECKS THE LATEST READING AGAINST A RELATIVE-PEAK
001800*          TEST AND AN ABSOLUTE-LIMIT TEST.  THE SQUARE ROOT
001900*          NEEDED FOR THE STANDARD DEVIATION IS WORKED OUT BY
002000*          HAND WITH NEWTON'S METHOD IN 800-SQUARE-ROOT - NO
002100*          INTRINSIC FUNCTION SQRT ON THIS SHOP'S COMPILER.
002200*
002300*    changed  by      reason                                  ticket
002400*    -------  ----    --------------------------------------  ------
002500*    03/09/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
002600*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
002700*                     PROGRAM, NO CHANGE REQUIRED
002800*    11/30/07 JDW     RELATIVE-PEAK TEST NOW WINS OVER ABSOLUTE     VS0534
002900*                     WHEN BOTH FIRE - WAS PRINTING BOTH REASONS
003000*                     ON THE SAME LINE
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  WS-RELATIVE-FIRED-SW        PIC X(01) VALUE "N".
004400     88  RELATIVE-FIRED          VALUE "Y".
004500
004600 01  WS-SERIES-TABLE.
004700     05  WS-SERIES-COUNT         PIC 9(4) COMP.
004800     05  FILLER                  PIC X(04).
004900     05  WS-SERIES-ENTRY OCCURS 2000 TIMES INDEXED BY SER-IDX.
005000         10  WS-SERIES-TIMESTAMP     PIC 9(13).
005100         10  WS-SERIES-VALUE         PIC S9(7)V99.
005200
005300 01  WS-STAT-FIELDS.
005400     05  WS-WINDOW-START-IDX     PIC 9(4) COMP.
005500     05  WS-SUM-VALUE            PIC S9(9)V9(6).
005600     05  WS-AVG                  PIC S9(7)V9(6).
005700     05  WS-AVG-PARTS REDEFINES WS-AVG.
005800         10  WS-AVG-WHOLE         PIC S9(7).
005900         10  WS-AVG-FRAC          PIC 9(06).
006000     05  WS-DIFF                 PIC S9(7)V9(6).
006100     05  WS-DIFF-SQ              PIC S9(9)V9(6).
006200     05  WS-SUM-SQ               PIC S9(11)V9(6).
006300     05  WS-VARIANCE             PIC S9(9)V9(6).
006400     05  WS-STDDEV               PIC S9(7)V9(6).
006500     05  WS-STDDEV-PARTS REDEFINES WS-STDDEV.
006600         10  WS-STDDEV-WHOLE      PIC S9(7).
006700         10  WS-STDDEV-FRAC       PIC 9(06).
006800     05  WS-THREE-STDDEV         PIC S9(7)V9(6).
006900     05  WS-LATEST-VALUE         PIC S9(7)V99.
007000     05  WS-LATEST-TIMESTAMP     PIC 9(13).
007100     05  WS-PEAK-DIFF            PIC S9(7)V9(6).
007200     05  FILLER                  PIC X(04).
007300
007400 01  WS-SORT-FIELDS.
007500     05  WS-SORT-IDX             PIC 9(4) COMP.
007600     05  WS-SAVE-TIMESTAMP       PIC 9(13).
007700     05  WS-SAVE-VALUE           PIC S9(7)V99.
007800     05  FILLER                  PIC X(04).
007900
008000 01  WS-SQRT-FIELDS.
008100     05  WS-SQRT-INPUT           PIC S9(9)V9(6).
008200     05  WS-SQRT-GUESS           PIC S9(9)V9(6).
008300     05  WS-SQRT-RESULT          PIC S9(9)V9(6).
008400     05  WS-SQRT-ITER            PIC 9(02) COMP.
008500     05  FILLER                  PIC X(04).
008600
008700 01  WS-ALERT-FIELDS.
008800     05  WS-ALERT-REASON         PIC X(24).
008900     05  WS-ABSOLUTE-FIRED-SW    PIC X(01) VALUE "N".
009000         88  ABSOLUTE-FIRED      VALUE "Y".
009100     05  FILLER                  PIC X(04).
009200
009300 01  WS-FMT-FIELDS.
009400     05  WS-FMT-VALUE            PIC S9(7)V99.
009500     05  WS-FMT-EDITED           PIC -(7)9.99.
009600     05  WS-FMT-NUMVIEW REDEFINES WS-FMT-EDITED PIC X(13).
009700     05  WS-FMT-TEXT             PIC X(13).
009800     05  WS-LATEST-TEXT          PIC X(13).
009900     05  WS-AVG-TEXT             PIC X(13).
010000     05  WS-STDDEV-TEXT          PIC X(13).
010100     05  WS-FMT-IDX              PIC 9(02) COMP.
010200     05  FILLER                  PIC X(04).
010300
010400 LINKAGE SECTION.
010500** QSAM FILE
010600 COPY VITMTBL.
010700 01  LK-PATIENT-ID-PARM          PIC 9(05).
010800 01  LK-RUN-TIMESTAMP-PARM       PIC 9(13).
010900** QSAM FILE
011000 COPY VITCAND.
011100 01  LK-RETURN-CD                PIC 9(4) COMP.
011200
011300 PROCEDURE DIVISION USING WS-MEASUREMENT-TABLE,
011400                           LK-PATIENT-ID-PARM,
011500                           LK-RUN-TIMESTAMP-PARM,
011600                           WS-CANDIDATE-TABLE,
011700                           LK-RETURN-CD.
011800     MOVE ZERO TO WS-CAND-COUNT.
011900     MOVE ZERO TO WS-SERIES-COUNT.
012000     PERFORM 910-LOAD-SERIES THRU 910-EXIT
012100             VARYING MEAS-IDX FROM 1 BY 1
012200             UNTIL MEAS-IDX > WS-MEAS-COUNT.
012300     IF WS-SERIES-COUNT < 10
012400         GO TO 999-RETURN.
012500     PERFORM 920-SORT-SERIES THRU 920-EXIT.
012600     PERFORM 100-WINDOW-STATS THRU 100-EXIT.
012700     PERFORM 200-ABNORMAL-CHECK THRU 200-EXIT.
012800
012900 999-RETURN.
013000     MOVE ZERO TO LK-RETURN-CD.
013100     GOBACK.
013200
013300******************************************************************
013400*    100-WINDOW-STATS - MEAN AND POPULATION STANDARD DEVIATION    *
013500*    OF THE LAST 10 READINGS                                     *
013600******************************************************************
013700 100-WINDOW-STATS.
013800     COMPUTE WS-WINDOW-START-IDX = WS-SERIES-COUNT - 9.
013900     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT) TO WS-LATEST-VALUE.
014000     MOVE WS-SERIES-TIMESTAMP (WS-SERIES-COUNT) TO WS-LATEST-TIMESTAMP.
014100
014200     MOVE ZERO TO WS-SUM-VALUE.
014300     PERFORM 110-ADD-TO-SUM THRU 110-EXIT
014400             VARYING SER-IDX FROM WS-WINDOW-START-IDX BY 1
014500             UNTIL SER-IDX > WS-SERIES-COUNT.
014600     COMPUTE WS-AVG ROUNDED = WS-SUM-VALUE / 10.
014700
014800     MOVE ZERO TO WS-SUM-SQ.
014900     PERFORM 120-ADD-TO-SUM-SQ THRU 120-EXIT
015000             VARYING SER-IDX FROM WS-WINDOW-START-IDX BY 1
015100             UNTIL SER-IDX > WS-SERIES-COUNT.
015200     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ / 10.
015300
015400     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
015500     PERFORM 800-SQUARE-ROOT THRU 800-EXIT.
015600     MOVE WS-SQRT-RESULT TO WS-STDDEV.
015700 100-EXIT.
015800     EXIT.
015900
016000 110-ADD-TO-SUM.
016100     ADD WS-SERIES-VALUE (SER-IDX) TO WS-SUM-VALUE.
016200 110-EXIT.
016300     EXIT.
016400
016500 120-ADD-TO-SUM-SQ.
016600     COMPUTE WS-DIFF = WS-SERIES-VALUE (SER-IDX) - WS-AVG.
016700     COMPUTE WS-DIFF-SQ = WS-DIFF * WS-DIFF.
016800     ADD WS-DIFF-SQ TO WS-SUM-SQ.
016900 120-EXIT.
017000     EXIT.
017100
017200******************************************************************
017300*    200-ABNORMAL-CHECK - RELATIVE-PEAK TEST WINS WHEN BOTH THE   *
017400*    RELATIVE AND ABSOLUTE TESTS FIRE (CHANGE VS-0534)            *
017500******************************************************************
017600 200-ABNORMAL-CHECK.
017700     MOVE "N" TO WS-RELATIVE-FIRED-SW.
017800     MOVE "N" TO WS-ABSOLUTE-FIRED-SW.
017900
018000     COMPUTE WS-PEAK-DIFF = WS-LATEST-VALUE - WS-AVG.
018100     IF WS-PEAK-DIFF < 0
018200         COMPUTE WS-PEAK-DIFF = WS-PEAK-DIFF * -1.
018300     COMPUTE WS-THREE-STDDEV = WS-STDDEV * 3.
018400     IF WS-PEAK-DIFF > WS-THREE-STDDEV AND WS-STDDEV > 0.05
018500         MOVE "Y" TO WS-RELATIVE-FIRED-SW.
018600
018700     IF WS-LATEST-VALUE > 2.0 OR WS-LATEST-VALUE < -1.0
018800         MOVE "Y" TO WS-ABSOLUTE-FIRED-SW.
018900
019000     IF NOT RELATIVE-FIRED AND NOT ABSOLUTE-FIRED
019100         GO TO 200-EXIT.
019200
019300     IF RELATIVE-FIRED
019400         MOVE "relative peak" TO WS-ALERT-REASON
019500     ELSE
019600         MOVE "absolute abnormal value" TO WS-ALERT-REASON.
019700
019800     MOVE WS-LATEST-VALUE TO WS-FMT-VALUE.
019900     PERFORM 900-FORMAT-VALUE THRU 900-EXIT.
020000     MOVE WS-FMT-TEXT TO WS-LATEST-TEXT.
020100
020200     COMPUTE WS-FMT-VALUE ROUNDED = WS-AVG.
020300     PERFORM 900-FORMAT-VALUE THRU 900-EXIT.
020400     MOVE WS-FMT-TEXT TO WS-AVG-TEXT.
020500
020600     COMPUTE WS-FMT-VALUE ROUNDED = WS-STDDEV.
020700     PERFORM 900-FORMAT-VALUE THRU 900-EXIT.
020800     MOVE WS-FMT-TEXT TO WS-STDDEV-TEXT.
020900
021000     ADD 1 TO WS-CAND-COUNT.
021100     MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT).
021200     MOVE SPACES TO WS-CAND-CONDITION (WS-CAND-COUNT).
021300     STRING "ECG: Abnormal ECG data (" DELIMITED BY SIZE
021400            WS-ALERT-REASON DELIMITED BY SPACE
021500            "): " DELIMITED BY SIZE
021600            WS-LATEST-TEXT DELIMITED BY SPACE
021700            " (Avg: " DELIMITED BY SIZE
021800            WS-AVG-TEXT DELIMITED BY SPACE
021900            ", StdDev: " DELIMITED BY SIZE
022000            WS-STDDEV-TEXT DELIMITED BY SPACE
022100            ")" DELIMITED BY SIZE
022200            INTO WS-CAND-CONDITION (WS-CAND-COUNT).
022300     MOVE WS-LATEST-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT).
022400     MOVE "High  " TO WS-CAND-PRIORITY (WS-CAND-COUNT).
022500 200-EXIT.
022600     EXIT.
022700
022800 910-LOAD-SERIES.
022900     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
023000        AND WS-MEAS-IS-ECG (MEAS-IDX)
023100         ADD 1 TO WS-SERIES-COUNT
023200         MOVE WS-MEAS-TIMESTAMP (MEAS-IDX)
023300              TO WS-SERIES-TIMESTAMP (WS-SERIES-COUNT)
023400         MOVE WS-MEAS-VALUE (MEAS-IDX)
023500              TO WS-SERIES-VALUE (WS-SERIES-COUNT).
023600 910-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000*    920-SORT-SERIES - HAND-ROLLED INSERTION SORT, ASCENDING BY   *
024100*    TIMESTAMP                                                  *
024200******************************************************************
024300 920-SORT-SERIES.
024400     PERFORM 921-SORT-OUTER THRU 921-EXIT
024500             VARYING SER-IDX FROM 2 BY 1
024600             UNTIL SER-IDX > WS-SERIES-COUNT.
024700 920-EXIT.
024800     EXIT.
024900
025000 921-SORT-OUTER.
025100     MOVE WS-SERIES-TIMESTAMP (SER-IDX) TO WS-SAVE-TIMESTAMP.
025200     MOVE WS-SERIES-VALUE (SER-IDX)     TO WS-SAVE-VALUE.
025300     MOVE SER-IDX TO WS-SORT-IDX.
025400 921-SORT-INNER.
025500     IF WS-SORT-IDX = 1
025600         GO TO 921-EXIT.
025700     IF WS-SERIES-TIMESTAMP (WS-SORT-IDX - 1) <= WS-SAVE-TIMESTAMP
025800         GO TO 921-EXIT.
025900     MOVE WS-SERIES-ENTRY (WS-SORT-IDX - 1)
026000         TO WS-SERIES-ENTRY (WS-SORT-IDX).
026100     SUBTRACT 1 FROM WS-SORT-IDX.
026200     GO TO 921-SORT-INNER.
026300 921-EXIT.
026400     MOVE WS-SAVE-TIMESTAMP TO WS-SERIES-TIMESTAMP (WS-SORT-IDX).
026500     MOVE WS-SAVE-VALUE     TO WS-SERIES-VALUE (WS-SORT-IDX).
026600     EXIT.
026700
026800******************************************************************
026900*    800-SQUARE-ROOT - NEWTON'S METHOD, 20 ITERATIONS.  THIS      *
027000*    COMPILER HAS NO INTRINSIC FUNCTION SQRT, SO THE POPULATION   *
027100*    STANDARD DEVIATION IS WORKED OUT BY HAND.                    *
027200******************************************************************
027300 800-SQUARE-ROOT.
027400     IF WS-SQRT-INPUT = 0
027500         MOVE 0 TO WS-SQRT-RESULT
027600         GO TO 800-EXIT.
027700     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
027800     PERFORM 810-NEWTON-ITERATION THRU 810-EXIT
027900             VARYING WS-SQRT-ITER FROM 1 BY 1
028000             UNTIL WS-SQRT-ITER > 20.
028100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
028200 800-EXIT.
028300     EXIT.
028400
028500 810-NEWTON-ITERATION.
028600     COMPUTE WS-SQRT-GUESS ROUNDED =
028700             (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
028800 810-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200*    900-FORMAT-VALUE - EDITS A SIGNED READING INTO LEFT-         *
029300*    JUSTIFIED DISPLAY TEXT - NO INTRINSIC FUNCTIONS USED         *
029400******************************************************************
029500 900-FORMAT-VALUE.
029600     MOVE WS-FMT-VALUE TO WS-FMT-EDITED.
029700     MOVE SPACES TO WS-FMT-TEXT.
029800     PERFORM 905-SKIP-LEADING-SPACES THRU 905-EXIT
029900             VARYING WS-FMT-IDX FROM 1 BY 1
030000             UNTIL WS-FMT-IDX > 13
030100                OR WS-FMT-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
030200     MOVE WS-FMT-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-FMT-TEXT.
030300 900-EXIT.
030400     EXIT.
030500
030600 905-SKIP-LEADING-SPACES.
030700     CONTINUE.
030800 905-EXIT.
030900     EXIT.
