000100******************************************************************
000200*    COPYBOOK  VITMTBL                                          *
000300*    IN-MEMORY MEASUREMENT TABLE AND PATIENT INDEX - THE WHOLE   *
000400*    "PATIENT DATA STORE" FOR A RUN LIVES IN THIS ONE COPYBOOK   *
000500******************************************************************
000600*REMARKS.
000700*    VITSTOR LOADS EVERY GOOD MEASUREMENT INTO WS-MEAS-ENTRY IN
000800*    THE ORDER IT WAS READ (INSERTION ORDER - NO IMPLICIT SORT,
000900*    PER REQUEST VS-0551) AND BUILDS WS-PATIENT-ENTRY AS IT GOES,
001000*    ONE ROW PER DISTINCT PATIENT ID, FIRST-SEEN ORDER - THE SAME
001100*    LOAD-A-TABLE-THEN-SEARCH-IT SHAPE PATSRCH USED FOR ITS
001200*    EQUIPMENT TABLE.  THIS COPYBOOK IS SHARED BY VITSTOR AND
001300*    EVERY VITAL-xx RULE SUBPROGRAM SO THE LINKAGE PARAMETER
001400*    LAYOUT CAN NEVER DRIFT BETWEEN CALLER AND CALLEE.
001500*
001600*    changed  by      reason
001700*    -------  ----    ------------------------------------------
001800*    2004-03  RAS     NEW FOR THE VITAL-SIGNS ALERT PROJECT
001900*    2004-04  RAS     RAISED THE MEASUREMENT TABLE FROM 500 TO      VS0551
002000*                     2000 ROWS - UNDERSIZED ON THE ICU PILOT FEED
002100*    05/02/06 RAS     PATIENT INDEX NOW OCCURS DEPENDING ON THE     VS0508
002200*                     PATIENT COUNT SO VITSTOR'S SEARCH IN
002300*                     500-RUN-RULES STOPS AT THE LAST LOADED ROW
002400******************************************************************
002500 01  WS-MEASUREMENT-TABLE.
002600     05  WS-MEAS-COUNT           PIC 9(4) COMP.
002700     05  FILLER                  PIC X(04).
002800     05  WS-MEAS-ENTRY OCCURS 2000 TIMES INDEXED BY MEAS-IDX.
002900         10  WS-MEAS-PATIENT-ID      PIC 9(05).
003000         10  WS-MEAS-TIMESTAMP       PIC 9(13).
003100         10  WS-MEAS-RECORD-TYPE     PIC X(20).
003200             88 WS-MEAS-IS-SYSTOLIC  VALUE "SystolicPressure    ".
003300             88 WS-MEAS-IS-DIASTOLIC VALUE "DiastolicPressure   ".
003400             88 WS-MEAS-IS-SATURATION VALUE "Saturation          ".
003500             88 WS-MEAS-IS-ECG       VALUE "ECG                 ".
003600         10  WS-MEAS-VALUE           PIC S9(7)V99.
003700         10  WS-MEAS-VALUE-PARTS REDEFINES WS-MEAS-VALUE.
003800             15  WS-MEAS-VALUE-WHOLE PIC S9(7).
003900             15  WS-MEAS-VALUE-FRAC  PIC 9(02).
004000
004100******************************************************************
004200*    PATIENT INDEX - ONE ROW PER DISTINCT PATIENT ID SEEN ON THE  *
004300*    VITGOOD FEED, BUILT BY VITSTOR 060-BUILD-PATIENT-INDEX AND   *
004400*    ENUMERATED BY 500-RUN-RULES VIA SEARCH.                     *
004500******************************************************************
004600 01  WS-PATIENT-INDEX-TABLE.
004700     05  WS-PATIENT-COUNT        PIC 9(4) COMP.
004800     05  FILLER                  PIC X(04).
004900     05  WS-PATIENT-ENTRY OCCURS 1 TO 200 TIMES
005000             DEPENDING ON WS-PATIENT-COUNT
005100             INDEXED BY PAT-IDX.
005200         10  WS-PATIENT-ID-ENTRY     PIC 9(05).
