000100******************************************************************
000200*    COPYBOOK  VITCAND                                          *
000300*    CANDIDATE-ALERT TABLE - WHAT A RULE SUBPROGRAM HANDS BACK   *
000400*    TO VITSTOR BEFORE THE ALERT DISPATCHER SEES IT              *
000500******************************************************************
000600*REMARKS.
000700*    EACH VITAL-xx RULE CLEARS THIS TABLE ON ENTRY, APPENDS ONE
000800*    ROW PER ALERT CONDITION IT FINDS (A RULE CAN RAISE MORE THAN
000900*    ONE - e.g. BLOOD PRESSURE CAN RAISE A TREND ALERT AND A
001000*    CRITICAL-LIMIT ALERT IN THE SAME CALL) AND RETURNS THE COUNT.
001100*    VITSTOR THEN PASSES EACH ROW TO VITALDSP ONE AT A TIME.
001200*
001300*    changed  by      reason
001400*    -------  ----    ------------------------------------------
001500*    2004-03  RAS     NEW FOR THE VITAL-SIGNS ALERT PROJECT
001600******************************************************************
001700 01  WS-CANDIDATE-TABLE.
001800     05  WS-CAND-COUNT           PIC 9(2) COMP.
001900     05  FILLER                  PIC X(04).
002000     05  WS-CAND-ENTRY OCCURS 10 TIMES INDEXED BY CAND-IDX.
002100         10  WS-CAND-PATIENT-ID      PIC 9(05).
002200         10  WS-CAND-CONDITION       PIC X(80).
002300         10  WS-CAND-TIMESTAMP       PIC 9(13).
002400         10  WS-CAND-PRIORITY        PIC X(06).
002500             88 WS-CAND-PRI-NORMAL   VALUE "Normal".
002600             88 WS-CAND-PRI-HIGH     VALUE "High  ".
002700             88 WS-CAND-PRI-URGENT   VALUE "Urgent".
