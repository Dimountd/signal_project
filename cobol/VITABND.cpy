000100******************************************************************
000200*    COPYBOOK  VITABND                                          *
000300*    SYSOUT DIAGNOSTIC LINE - SKIPPED INPUT / SUPPRESSED ALERT   *
000400*    MESSAGES, SHARED ACROSS THE VITAL-SIGNS ALERT JOB STEPS     *
000500******************************************************************
000600*REMARKS.
000700*    THIS IS THE SAME ROLE THE OLD ABENDREC COPYBOOK PLAYED ON
000800*    THE DAILY-CHARGES JOBS - ONE COMMON "WHAT/WHERE/WHY" LINE
000900*    EVERY STEP WRITES TO SYSOUT SO OPERATIONS CAN GREP A RUN
001000*    WITHOUT KNOWING WHICH PROGRAM WROTE WHICH DIAGNOSTIC.
001100*    UNLIKE ABENDREC THIS JOB NEVER ABENDS ON A BAD INPUT LINE -
001200*    PER REQUEST VS-0441 A BAD LINE IS A DIAGNOSTIC, NOT A FAILURE.
001300*
001400*    changed  by      reason
001500*    -------  ----    ------------------------------------------
001600*    2004-02  RAS     NEW FOR THE VITAL-SIGNS ALERT PROJECT
001700*    2004-03  RAS     ADDED VIT-DIAG-NUMERIC-VIEW REDEFINES SO      VS0441
001800*                     THE SUPPRESSION-WINDOW MATH CAN BE TRACED
001900******************************************************************
002000 01  VIT-DIAG-REC.
002100     05  VIT-DIAG-PARA-NAME          PIC X(20).
002200     05  VIT-DIAG-REASON             PIC X(60).
002300     05  VIT-DIAG-PATIENT-ID         PIC 9(05).
002400     05  VIT-DIAG-TIMESTAMP          PIC 9(13).
002500     05  FILLER                      PIC X(32).
002600 01  VIT-DIAG-NUMERIC-VIEW REDEFINES VIT-DIAG-REC.
002700     05  FILLER                      PIC X(80).
002800     05  VIT-DIAG-LAST-RAISED        PIC 9(13).
002900     05  VIT-DIAG-GAP-MILLIS         PIC S9(13).
003000     05  FILLER                      PIC X(24).
