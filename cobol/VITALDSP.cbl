000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITALDSP.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/15/86.
000600 DATE-COMPILED. 03/15/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          ALERT DISPATCHER SUBPROGRAM.  CALLED ONCE PER CANDIDATE
001300*          ALERT BY VITSTOR 500-RUN-RULES, AFTER EACH VITAL-xx
001400*          RULE RETURNS ITS CANDIDATE TABLE.  DECIDES WHETHER A
001500*          CANDIDATE IS SUPPRESSED AS A TOO-SOON REPEAT OF THE
001600*          SAME PATIENT+CONDITION KEY, MARKS GENUINE REPEATS, AND
001700*          ESCALATES PRIORITY WHEN THE CONDITION TEXT OR AN
001800*          ALREADY-HIGH PRIORITY CALLS FOR IT.
001900*
002000*          THE SUPPRESSION TABLE LIVES IN WORKING-STORAGE, NOT
002100*          LINKAGE, SO IT SURVIVES FROM CALL TO CALL FOR THE LIFE
002200*          OF THE RUN UNIT - VITSTOR NEVER SEES IT AND NEVER HAS
002300*          TO PASS IT BACK IN.
002400*
002500*    changed  by      reason                                  ticket
002600*    -------  ----    --------------------------------------  ------
002700*    03/15/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
002800*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
002900*                     PROGRAM, NO CHANGE REQUIRED
003000*    10/04/06 RAS     SUPPRESSION KEY NOW INCLUDES THE FULL 80-     VS0513
003100*                     BYTE CONDITION TEXT, NOT JUST THE CATEGORY
003200*                     PREFIX - TWO DIFFERENT BP ALERTS ON THE
003300*                     SAME PATIENT WERE SUPPRESSING EACH OTHER
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS NEXT-PAGE.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*    FIRST-CALL SWITCH - THE TABLE BELOW IS CLEARED EXACTLY ONCE  *
004800*    PER RUN UNIT, ON THE FIRST CALL VITSTOR MAKES                *
004900******************************************************************
005000 77  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
005100     88  WS-IS-FIRST-CALL        VALUE "Y".
005200
005300******************************************************************
005400*    SUPPRESSION TABLE - ONE ROW PER DISTINCT (PATIENT, CONDITION)*
005500*    KEY EVER ACCEPTED THIS RUN, CARRYING THE "CURRENT TIME" (THE *
005600*    RUN TIMESTAMP) AT WHICH IT WAS LAST ACCEPTED                 *
005700******************************************************************
005800 01  WS-SUPPRESSION-TABLE.
005900     05  WS-SUP-COUNT            PIC 9(4) COMP.
006000     05  FILLER                  PIC X(04).
006100     05  WS-SUP-ENTRY OCCURS 500 TIMES INDEXED BY SUP-IDX.
006200         10  WS-SUP-PATIENT-ID       PIC 9(05).
006300         10  WS-SUP-CONDITION        PIC X(80).
006400         10  WS-SUP-LAST-RAISED      PIC 9(13).
006500         10  WS-SUP-TS-PARTS REDEFINES WS-SUP-LAST-RAISED.
006600             15  WS-SUP-WHOLE-SECONDS    PIC 9(10).
006700             15  WS-SUP-MILLIS           PIC 9(03).
006800
006900 01  WS-WORK-FIELDS.
007000     05  WS-FOUND-IDX            PIC 9(4) COMP.
007100     05  WS-FOUND-SW             PIC X(01) VALUE "N".
007200         88  WS-KEY-FOUND        VALUE "Y".
007300     05  WS-GAP-MILLIS           PIC S9(13).
007400     05  FILLER                  PIC X(04).
007500
007600 01  WS-COND-DISPLAY.
007700     05  WS-COND-FULL            PIC X(80).
007800     05  WS-COND-DISPLAY-PARTS REDEFINES WS-COND-FULL.
007900         10  WS-COND-CATEGORY        PIC X(14).
008000         10  WS-COND-DETAIL           PIC X(66).
008100
008200 01  WS-UPCASE-FIELDS.
008300     05  WS-COND-UPPER           PIC X(80).
008400     05  WS-TRIGGER-WORD-SW      PIC X(01) VALUE "N".
008500         88  WS-HAS-TRIGGER-WORD VALUE "Y".
008600     05  WS-SCAN-IDX             PIC 9(02) COMP.
008700     05  FILLER                  PIC X(04).
008800
008900 01  WS-FMT-FIELDS.
009000     05  WS-GAP-EDITED           PIC -(11)9.
009100     05  WS-GAP-NUMVIEW REDEFINES WS-GAP-EDITED PIC X(13).
009200     05  WS-GAP-TEXT             PIC X(13).
009300     05  WS-FMT-IDX              PIC 9(02) COMP.
009400     05  FILLER                  PIC X(04).
009500
009600 01  WS-DIAG-TEXT                PIC X(80).
009700
009800 LINKAGE SECTION.
009900 01  LK-CAND-PATIENT-ID          PIC 9(05).
010000 01  LK-CAND-CONDITION           PIC X(80).
010100 01  LK-CAND-TIMESTAMP           PIC 9(13).
010200 01  LK-CAND-PRIORITY            PIC X(06).
010300 01  LK-RUN-TIMESTAMP-PARM       PIC 9(13).
010400 01  LK-ALERT-ACCEPTED-SW        PIC X(01).
010500     88  LK-ALERT-ACCEPTED       VALUE "Y".
010600 01  LK-ALERT-REPEATED-SW        PIC X(01).
010700 01  LK-SUPPRESS-DIAG-TEXT       PIC X(80).
010800 01  LK-RETURN-CD                PIC 9(4) COMP.
010900
011000 PROCEDURE DIVISION USING LK-CAND-PATIENT-ID,
011100                           LK-CAND-CONDITION,
011200                           LK-CAND-TIMESTAMP,
011300                           LK-CAND-PRIORITY,
011400                           LK-RUN-TIMESTAMP-PARM,
011500                           LK-ALERT-ACCEPTED-SW,
011600                           LK-ALERT-REPEATED-SW,
011700                           LK-SUPPRESS-DIAG-TEXT,
011800                           LK-RETURN-CD.
011900     IF WS-IS-FIRST-CALL
012000         MOVE ZERO TO WS-SUP-COUNT
012100         MOVE "N" TO WS-FIRST-CALL-SW.
012200
012300     MOVE "N" TO LK-ALERT-ACCEPTED-SW.
012400     MOVE "N" TO LK-ALERT-REPEATED-SW.
012500     MOVE SPACES TO LK-SUPPRESS-DIAG-TEXT.
012600
012700     PERFORM 100-CHECK-SUPPRESSION THRU 100-EXIT.
012800     IF LK-ALERT-ACCEPTED
012900         PERFORM 200-ESCALATE-PRIORITY THRU 200-EXIT
013000         PERFORM 300-RECORD-LAST-RAISED THRU 300-EXIT.
013100
013200     MOVE ZERO TO LK-RETURN-CD.
013300     GOBACK.
013400
013500******************************************************************
013600*    100-CHECK-SUPPRESSION - LOOK UP THE (PATIENT, CONDITION)     *
013700*    KEY.  NO PRIOR ROW = ACCEPT, NOT A REPEAT.  PRIOR ROW WITHIN *
013800*    300000 MS OF THE RUN TIMESTAMP = SUPPRESS.  PRIOR ROW        *
013900*    FARTHER BACK = ACCEPT, FLAGGED REPEATED                      *
014000******************************************************************
014100 100-CHECK-SUPPRESSION.
014200     MOVE "N" TO WS-FOUND-SW.
014300     MOVE ZERO TO WS-FOUND-IDX.
014400     PERFORM 110-SEARCH-ONE-ENTRY THRU 110-EXIT
014500             VARYING SUP-IDX FROM 1 BY 1
014600             UNTIL SUP-IDX > WS-SUP-COUNT
014700                OR WS-KEY-FOUND.
014800
014900     IF NOT WS-KEY-FOUND
015000         MOVE "Y" TO LK-ALERT-ACCEPTED-SW
015100         MOVE "N" TO LK-ALERT-REPEATED-SW
015200         GO TO 100-EXIT.
015300
015400     COMPUTE WS-GAP-MILLIS =
015500             LK-RUN-TIMESTAMP-PARM - WS-SUP-LAST-RAISED (WS-FOUND-IDX).
015600     IF WS-GAP-MILLIS < 0
015700         COMPUTE WS-GAP-MILLIS = WS-GAP-MILLIS * -1.
015800
015900     IF WS-GAP-MILLIS < 300000
016000         MOVE "N" TO LK-ALERT-ACCEPTED-SW
016100         PERFORM 120-BUILD-SUPPRESS-DIAG THRU 120-EXIT
016200     ELSE
016300         MOVE "Y" TO LK-ALERT-ACCEPTED-SW
016400         MOVE "Y" TO LK-ALERT-REPEATED-SW.
016500 100-EXIT.
016600     EXIT.
016700
016800 110-SEARCH-ONE-ENTRY.
016900     IF WS-SUP-PATIENT-ID (SUP-IDX) = LK-CAND-PATIENT-ID
017000        AND WS-SUP-CONDITION (SUP-IDX) = LK-CAND-CONDITION
017100         MOVE "Y" TO WS-FOUND-SW
017200         SET WS-FOUND-IDX TO SUP-IDX.
017300 110-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700*    120-BUILD-SUPPRESS-DIAG - "Patient nnnnn, <detail>, NNN MS   *
017800*    SINCE LAST RAISED" - PASSED BACK TO VITSTOR FOR THE PRINT    *
017900*    STEP, WHICH OWNS VITPRINT                                    *
018000******************************************************************
018100 120-BUILD-SUPPRESS-DIAG.
018200     MOVE LK-CAND-CONDITION TO WS-COND-FULL.
018300     MOVE WS-GAP-MILLIS TO WS-GAP-EDITED.
018400     PERFORM 900-FORMAT-GAP THRU 900-EXIT.
018500     MOVE SPACES TO LK-SUPPRESS-DIAG-TEXT.
018600     STRING "Patient " DELIMITED BY SIZE
018700            LK-CAND-PATIENT-ID DELIMITED BY SIZE
018800            ", " DELIMITED BY SIZE
018900            WS-COND-DETAIL DELIMITED BY SPACE
019000            " - " DELIMITED BY SIZE
019100            WS-GAP-TEXT DELIMITED BY SPACE
019200            " MS SINCE LAST RAISED" DELIMITED BY SIZE
019300            INTO LK-SUPPRESS-DIAG-TEXT.
019400 120-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800*    200-ESCALATE-PRIORITY - CONDITION TEXT MENTIONS CRITICAL OR  *
019900*    URGENT (EITHER CASE), OR PRIORITY IS ALREADY HIGH - EITHER   *
020000*    WAY THE ACCEPTED ALERT ENDS UP URGENT, UNLESS IT ALREADY IS  *
020100******************************************************************
020200 200-ESCALATE-PRIORITY.
020300     IF LK-CAND-PRIORITY = "Urgent"
020400         GO TO 200-EXIT.
020500
020600     MOVE LK-CAND-CONDITION TO WS-COND-UPPER.
020700     INSPECT WS-COND-UPPER CONVERTING
020800             "abcdefghijklmnopqrstuvwxyz"
020900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021000
021100     MOVE "N" TO WS-TRIGGER-WORD-SW.
021200     PERFORM 210-TEST-ONE-POSITION THRU 210-EXIT
021300             VARYING WS-SCAN-IDX FROM 1 BY 1
021400             UNTIL WS-SCAN-IDX > 73
021500                OR WS-HAS-TRIGGER-WORD.
021600
021700     IF WS-HAS-TRIGGER-WORD OR LK-CAND-PRIORITY = "High  "
021800         MOVE "Urgent" TO LK-CAND-PRIORITY.
021900 200-EXIT.
022000     EXIT.
022100
022200 210-TEST-ONE-POSITION.
022300     IF WS-COND-UPPER (WS-SCAN-IDX:8) = "CRITICAL"
022400        OR WS-COND-UPPER (WS-SCAN-IDX:6) = "URGENT"
022500         MOVE "Y" TO WS-TRIGGER-WORD-SW.
022600 210-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000*    300-RECORD-LAST-RAISED - STAMP THE KEY'S LAST-RAISED TIME TO *
023100*    THE RUN TIMESTAMP.  ADDS A NEW ROW WHEN THE KEY WAS NEW      *
023200******************************************************************
023300 300-RECORD-LAST-RAISED.
023400     IF WS-KEY-FOUND
023500         MOVE LK-RUN-TIMESTAMP-PARM
023600              TO WS-SUP-LAST-RAISED (WS-FOUND-IDX)
023700     ELSE
023800         ADD 1 TO WS-SUP-COUNT
023900         MOVE LK-CAND-PATIENT-ID TO WS-SUP-PATIENT-ID (WS-SUP-COUNT)
024000         MOVE LK-CAND-CONDITION  TO WS-SUP-CONDITION (WS-SUP-COUNT)
024100         MOVE LK-RUN-TIMESTAMP-PARM
024200              TO WS-SUP-LAST-RAISED (WS-SUP-COUNT).
024300 300-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    900-FORMAT-GAP - EDITS THE UNSIGNED MILLISECOND GAP INTO     *
024800*    LEFT-JUSTIFIED DISPLAY TEXT - NO INTRINSIC FUNCTIONS USED    *
024900******************************************************************
025000 900-FORMAT-GAP.
025100     MOVE SPACES TO WS-GAP-TEXT.
025200     PERFORM 905-SKIP-LEADING-SPACES THRU 905-EXIT
025300             VARYING WS-FMT-IDX FROM 1 BY 1
025400             UNTIL WS-FMT-IDX > 13
025500                OR WS-GAP-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
025600     MOVE WS-GAP-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-GAP-TEXT.
025700 900-EXIT.
025800     EXIT.
025900
026000 905-SKIP-LEADING-SPACES.
026100     CONTINUE.
026200 905-EXIT.
026300     EXIT.
