000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITALHH.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/86.
000600 DATE-COMPILED. 03/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          HYPOTENSIVE-HYPOXEMIA RULE SUBPROGRAM.  CALLED ONCE
001300*          PER PATIENT BY VITSTOR 500-RUN-RULES, AFTER VITALECG.
001400*          PAIRS THE PATIENT'S LATEST SYSTOLIC READING WITH THE
001500*          SATURATION READING CLOSEST TO IT IN TIME AND, WHEN THE
001600*          TWO ARE WITHIN A MINUTE OF EACH OTHER, CHECKS BOTH
001700*          FOR A COMBINED LOW-BP / LOW-OXYGEN CONDITION.
001800*
001900*    changed  by      reason                                  ticket
002000*    -------  ----    --------------------------------------  ------
002100*    03/11/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
002200*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
002300*                     PROGRAM, NO CHANGE REQUIRED
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS NEXT-PAGE.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 77  WS-FOUND-SYSTOLIC-SW        PIC X(01) VALUE "N".
003700     88  FOUND-SYSTOLIC          VALUE "Y".
003800
003900 01  WS-WORK-FIELDS.
004000     05  WS-S-VALUE              PIC S9(7)V99.
004100     05  WS-S-PARTS REDEFINES WS-S-VALUE.
004200         10  WS-S-WHOLE           PIC S9(7).
004300         10  WS-S-FRAC            PIC 9(02).
004400     05  WS-S-TIMESTAMP          PIC 9(13).
004500     05  WS-X-VALUE              PIC S9(7)V99.
004600     05  WS-X-TIMESTAMP          PIC 9(13).
004700     05  WS-X-PARTS REDEFINES WS-X-VALUE.
004800         10  WS-X-WHOLE           PIC S9(7).
004900         10  WS-X-FRAC            PIC 9(02).
005000     05  WS-TS-DIFF              PIC S9(13).
005100     05  WS-BEST-DIFF            PIC S9(13).
005200     05  WS-FOUND-SATURATION-SW  PIC X(01) VALUE "N".
005300         88  FOUND-SATURATION    VALUE "Y".
005400     05  FILLER                  PIC X(04).
005500
005600 01  WS-FMT-FIELDS.
005700     05  WS-FMT-VALUE            PIC S9(7)V99.
005800     05  WS-FMT-EDITED           PIC -(7)9.99.
005900     05  WS-FMT-NUMVIEW REDEFINES WS-FMT-EDITED PIC X(13).
006000     05  WS-FMT-TEXT             PIC X(13).
006100     05  WS-S-TEXT               PIC X(13).
006200     05  WS-X-TEXT               PIC X(13).
006300     05  WS-FMT-IDX              PIC 9(02) COMP.
006400     05  FILLER                  PIC X(04).
006500
006600 LINKAGE SECTION.
006700** QSAM FILE
006800 COPY VITMTBL.
006900 01  LK-PATIENT-ID-PARM          PIC 9(05).
007000 01  LK-RUN-TIMESTAMP-PARM       PIC 9(13).
007100** QSAM FILE
007200 COPY VITCAND.
007300 01  LK-RETURN-CD                PIC 9(4) COMP.
007400
007500 PROCEDURE DIVISION USING WS-MEASUREMENT-TABLE,
007600                           LK-PATIENT-ID-PARM,
007700                           LK-RUN-TIMESTAMP-PARM,
007800                           WS-CANDIDATE-TABLE,
007900                           LK-RETURN-CD.
008000     MOVE ZERO TO WS-CAND-COUNT.
008100     PERFORM 100-COMBINED-CHECK THRU 100-EXIT.
008200     MOVE ZERO TO LK-RETURN-CD.
008300     GOBACK.
008400
008500******************************************************************
008600*    100-COMBINED-CHECK - LATEST SYSTOLIC PAIRED WITH THE         *
008700*    CLOSEST-IN-TIME SATURATION READING, ONLY EVALUATED WHEN     *
008800*    THE TWO ARE WITHIN ONE MINUTE OF EACH OTHER                 *
008900******************************************************************
009000 100-COMBINED-CHECK.
009100     MOVE "N" TO WS-FOUND-SYSTOLIC-SW.
009200     MOVE "N" TO WS-FOUND-SATURATION-SW.
009300     MOVE ZERO TO WS-S-TIMESTAMP.
009400     PERFORM 110-FIND-LATEST-SYSTOLIC THRU 110-EXIT
009500             VARYING MEAS-IDX FROM 1 BY 1
009600             UNTIL MEAS-IDX > WS-MEAS-COUNT.
009700     IF NOT FOUND-SYSTOLIC
009800         GO TO 100-EXIT.
009900
010000     MOVE 9999999999999 TO WS-BEST-DIFF.
010100     PERFORM 120-FIND-CLOSEST-SATURATION THRU 120-EXIT
010200             VARYING MEAS-IDX FROM 1 BY 1
010300             UNTIL MEAS-IDX > WS-MEAS-COUNT.
010400     IF NOT FOUND-SATURATION
010500         GO TO 100-EXIT.
010600
010700     IF WS-BEST-DIFF > 60000
010800         GO TO 100-EXIT.
010900
011000     IF WS-S-VALUE < 90 AND WS-X-VALUE < 92
011100         ADD 1 TO WS-CAND-COUNT
011200         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
011300         MOVE WS-S-VALUE TO WS-FMT-VALUE
011400         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
011500         MOVE WS-FMT-TEXT TO WS-S-TEXT
011600         MOVE WS-X-VALUE TO WS-FMT-VALUE
011700         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
011800         MOVE WS-FMT-TEXT TO WS-X-TEXT
011900         MOVE SPACES TO WS-CAND-CONDITION (WS-CAND-COUNT)
012000         STRING "BloodPressure: Hypotensive Hypoxemia: BP Systolic "
012100                   DELIMITED BY SIZE
012200                WS-S-TEXT DELIMITED BY SPACE
012300                ", SpO2 " DELIMITED BY SIZE
012400                WS-X-TEXT DELIMITED BY SPACE
012500                "%" DELIMITED BY SIZE
012600                INTO WS-CAND-CONDITION (WS-CAND-COUNT)
012700         IF WS-S-TIMESTAMP >= WS-X-TIMESTAMP
012800             MOVE WS-S-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
012900         ELSE
013000             MOVE WS-X-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
013100         END-IF
013200         MOVE "Urgent" TO WS-CAND-PRIORITY (WS-CAND-COUNT).
013300 100-EXIT.
013400     EXIT.
013500
013600 110-FIND-LATEST-SYSTOLIC.
013700     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
013800        AND WS-MEAS-IS-SYSTOLIC (MEAS-IDX)
013900         MOVE "Y" TO WS-FOUND-SYSTOLIC-SW
014000         IF WS-MEAS-TIMESTAMP (MEAS-IDX) >= WS-S-TIMESTAMP
014100             MOVE WS-MEAS-TIMESTAMP (MEAS-IDX) TO WS-S-TIMESTAMP
014200             MOVE WS-MEAS-VALUE (MEAS-IDX)     TO WS-S-VALUE
014300         END-IF.
014400 110-EXIT.
014500     EXIT.
014600
014700 120-FIND-CLOSEST-SATURATION.
014800     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
014900        AND WS-MEAS-IS-SATURATION (MEAS-IDX)
015000         IF WS-MEAS-TIMESTAMP (MEAS-IDX) >= WS-S-TIMESTAMP
015100             COMPUTE WS-TS-DIFF =
015200                     WS-MEAS-TIMESTAMP (MEAS-IDX) - WS-S-TIMESTAMP
015300         ELSE
015400             COMPUTE WS-TS-DIFF =
015500                     WS-S-TIMESTAMP - WS-MEAS-TIMESTAMP (MEAS-IDX)
015600         END-IF
015700         IF WS-TS-DIFF < WS-BEST-DIFF
015800             MOVE WS-TS-DIFF TO WS-BEST-DIFF
015900             MOVE WS-MEAS-TIMESTAMP (MEAS-IDX) TO WS-X-TIMESTAMP
016000             MOVE WS-MEAS-VALUE (MEAS-IDX)     TO WS-X-VALUE
016100             MOVE "Y" TO WS-FOUND-SATURATION-SW
016200         END-IF.
016300 120-EXIT.
016400     EXIT.
016500
016600******************************************************************
016700*    900-FORMAT-VALUE - EDITS A SIGNED READING INTO LEFT-         *
016800*    JUSTIFIED DISPLAY TEXT - NO INTRINSIC FUNCTIONS USED         *
016900******************************************************************
017000 900-FORMAT-VALUE.
017100     MOVE WS-FMT-VALUE TO WS-FMT-EDITED.
017200     MOVE SPACES TO WS-FMT-TEXT.
017300     PERFORM 905-SKIP-LEADING-SPACES THRU 905-EXIT
017400             VARYING WS-FMT-IDX FROM 1 BY 1
017500             UNTIL WS-FMT-IDX > 13
017600                OR WS-FMT-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
017700     MOVE WS-FMT-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-FMT-TEXT.
017800 900-EXIT.
017900     EXIT.
018000
018100 905-SKIP-LEADING-SPACES.
018200     CONTINUE.
018300 905-EXIT.
018400     EXIT.
