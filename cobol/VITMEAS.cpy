000100******************************************************************
000200*    COPYBOOK  VITMEAS                                          *
000300*    VITAL-SIGN MEASUREMENT RECORD  -  SHARED BY VITLOAD/VITSTOR *
000400*    AND BY THE VITAL-xx RULE SUBPROGRAMS                        *
000500******************************************************************
000600*REMARKS.
000700*    ONE VIT-MEASUREMENT-REC IS HELD FOR EVERY READING TAKEN OFF
000800*    A PATIENT MONITOR.  THE FIELDS MIRROR THE FREE-TEXT LINE
000900*    WRITTEN BY THE BEDSIDE COLLECTORS -
001000*        Patient ID: nnnnn, Timestamp: ttttttttttttt,
001100*        Label: type, Data: value[%]
001200*    VITLOAD PARSES THAT LINE INTO THIS LAYOUT AND WRITES IT TO
001300*    VITGOOD.  VITSTOR READS VITGOOD STRAIGHT INTO THIS LAYOUT
001400*    AND HOLDS ONE COPY PER READING IN ITS MEASUREMENT TABLE.
001500*
001600*    changed  by      reason
001700*    -------  ----    ------------------------------------------
001800*    021894   JDW     ORIGINAL LAYOUT - TREATMENT MODULE
001900*    061895   RAS     ADDED TIMESTAMP-PARTS REDEFINES FOR THE
002000*                     OVERNIGHT AGING JOB
002100*    1998-11  PLC     Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
002200*                     COPYBOOK, NO CHANGE REQUIRED
002300*    2004-02  RAS     REBUILT FOR THE VITAL-SIGNS ALERT PROJECT,
002400*                     REQUEST VS-0441  (WAS PATDALY/PATMSTR SHAPE)
002500*    2004-02  RAS     ADDED VIT-VALUE-PARTS REDEFINES FOR THE
002600*                     PERCENT-STRIP EDIT IN VITLOAD                 VS0441
002700******************************************************************
002800 01  VIT-MEASUREMENT-REC.
002900******************************************************************
003000*        PATIENT IDENTIFIER - POSITIVE INTEGER, ASSIGNED AT       *
003100*        ADMISSION BY THE BEDSIDE MONITOR GATEWAY                 *
003200******************************************************************
003300     05  VIT-PATIENT-ID              PIC 9(05).
003400******************************************************************
003500*        TIMESTAMP - MILLISECONDS SINCE EPOCH.  THIS IS THE       *
003600*        ONLY ORDERING KEY THE READINGS CARRY - TREAT IT AS A     *
003700*        MONOTONIC SEQUENCE NUMBER, NOT A CALENDAR DATE           *
003800******************************************************************
003900     05  VIT-TIMESTAMP               PIC 9(13).
004000     05  VIT-TIMESTAMP-PARTS REDEFINES VIT-TIMESTAMP.
004100         10  VIT-TS-WHOLE-SECONDS     PIC 9(10).
004200         10  VIT-TS-MILLIS            PIC 9(03).
004300******************************************************************
004400*        MEASUREMENT TYPE LABEL.  ONLY FOUR VALUES DRIVE THE      *
004500*        ALERT RULES - EVERYTHING ELSE IS STORED FOR THE CHART    *
004600*        BUT NEVER EVALUATED                                      *
004700******************************************************************
004800     05  VIT-RECORD-TYPE             PIC X(20).
004900         88  VIT-TYPE-SYSTOLIC       VALUE "SystolicPressure    ".
005000         88  VIT-TYPE-DIASTOLIC      VALUE "DiastolicPressure   ".
005100         88  VIT-TYPE-SATURATION     VALUE "Saturation          ".
005200         88  VIT-TYPE-ECG            VALUE "ECG                 ".
005300******************************************************************
005400*        READING VALUE - ALWAYS 2 DECIMAL PLACES.  THE SOURCE     *
005500*        LINE MAY CARRY A TRAILING PERCENT SIGN (SATURATION       *
005600*        READINGS) - VITLOAD STRIPS IT BEFORE STORING HERE        *
005700******************************************************************
005800     05  VIT-MEASUREMENT-VALUE       PIC S9(7)V99.
005900     05  VIT-VALUE-PARTS REDEFINES VIT-MEASUREMENT-VALUE.
006000         10  VIT-VALUE-WHOLE         PIC S9(7).
006100         10  VIT-VALUE-FRACTION      PIC 9(02).
006200     05  FILLER                      PIC X(40).
006300
006400******************************************************************
006500*    THE RAW TEXT LINE AS READ FROM THE MEASUREMENT INPUT FILE.   *
006600*    VITLOAD UNSTRINGS THIS INTO VIT-MEASUREMENT-REC ABOVE; THE   *
006700*    RAW LINE ITSELF IS NEVER PASSED PAST VITLOAD.                *
006800******************************************************************
006900 01  VIT-RAW-INPUT-LINE              PIC X(200).
