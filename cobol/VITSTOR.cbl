000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITSTOR.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/22/86.
000600 DATE-COMPILED. 03/22/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN STEP OF THE VITAL-SIGNS ALERT JOB.
001300*          IT LOADS EVERY GOOD MEASUREMENT VITLOAD WROTE TO
001400*          VITGOOD INTO AN IN-MEMORY TABLE, BUILDS A PATIENT
001500*          INDEX AS IT GOES (FIRST-SEEN ORDER, THE SAME
001600*          LOAD-A-TABLE-THEN-SEARCH-IT SHAPE PATSRCH USED FOR
001700*          ITS EQUIPMENT TABLE), THEN ENUMERATES THE PATIENTS
001800*          AND RUNS EACH OF THE FOUR VITAL-xx RULES AGAINST
001900*          EACH ONE, IN THE ORDER THE RUNBOOK SPECIFIES -
002000*          BLOOD PRESSURE, OXYGEN SATURATION, ECG, THEN THE
002100*          COMBINED HYPOTENSIVE-HYPOXEMIA CHECK.  EVERY
002200*          CANDIDATE ALERT A RULE RETURNS IS HANDED TO THE
002300*          ALERT DISPATCHER (VITALDSP) BEFORE IT IS PRINTED.
002400*
002500*          THE JOB HAS NO WALL CLOCK.  "CURRENT TIME" FOR BOTH
002600*          THE SUPPRESSION WINDOW AND EVERY TIMESTAMP THE RULES
002700*          STAMP ON A TREND ALERT IS WS-RUN-TIMESTAMP - THE
002800*          HIGHEST TIMESTAMP SEEN ACROSS ALL LOADED MEASUREMENTS.
002900*
003000*    changed  by      reason                                  ticket
003100*    -------  ----    --------------------------------------  ------
003200*    03/22/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
003300*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
003400*                     PROGRAM, NO CHANGE REQUIRED
003500*    05/02/06 RAS     PATIENT INDEX SEARCH NOW STOPS AT             VS0508
003600*                     WS-PATIENT-COUNT INSTEAD OF SCANNING ALL
003700*                     200 TABLE SLOTS EVERY TIME - SLOW ON A
003800*                     LARGE ICU FEED
003900*    02/14/08 GCT     SUPPRESSION DIAGNOSTICS NOW WRITTEN TO        VS0539
004000*                     VITPRINT INSTEAD OF JUST DISPLAY, SO THEY
004100*                     SHOW UP IN THE SAME REPORT AS THE ALERTS
004200******************************************************************
004300
004400         INPUT FILE              -   DDS0441.VITGOOD
004500
004600         OUTPUT FILE PRODUCED    -   DDS0441.VITPRINT
004700
004800         DUMP FILE               -   SYSOUT
004900
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT VITGOOD
006500     ASSIGN TO UT-S-VITGOOD
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT VITPRINT
007000     ASSIGN TO UT-S-VITPRINT
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** ONE FIXED-FORMAT RECORD PER READING THAT VITLOAD PASSED.
008500 FD  VITGOOD
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 100 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS VIT-GOOD-IN-REC.
009100 01  VIT-GOOD-IN-REC                PIC X(100).
009200
009300****** ONE LINE PER TRIGGERED ALERT OR DIAGNOSTIC, THE JOB'S
009400****** ONLY OUTPUT REPORT.
009500 FD  VITPRINT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 200 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS VIT-PRINT-REC.
010100 01  VIT-PRINT-REC                  PIC X(200).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88 CODE-READ     VALUE SPACES.
010800         88 NO-MORE-DATA  VALUE "10".
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  FILLER                  PIC X(2).
011200
011300** QSAM FILE
011400 COPY VITMEAS.
011500** QSAM FILE
011600 COPY VITMTBL.
011700** QSAM FILE
011800 COPY VITCAND.
011900** QSAM FILE
012000 COPY VITALRT.
012100
012200 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012300     88 NO-MORE-INPUT  VALUE "N".
012400
012500 77  PATIENT-FOUND-SW            PIC X(01) VALUE "N".
012600     88 PATIENT-IS-FOUND VALUE "Y".
012700
012800 01  COUNTERS-AND-ACCUMULATORS.
012900     05 RECORDS-READ             PIC 9(7) COMP.
013000     05 RECORDS-LOADED           PIC 9(7) COMP.
013100     05 PATIENTS-PROCESSED       PIC 9(7) COMP.
013200     05 ALERTS-TRIGGERED         PIC 9(7) COMP.
013300     05 ALERTS-SUPPRESSED        PIC 9(7) COMP.
013400     05 FILLER                   PIC X(04).
013500
013600******************************************************************
013700*    RUN TIMESTAMP - THE HIGHEST TIMESTAMP SEEN WHILE LOADING     *
013800*    VITGOOD.  THIS IS THE JOB'S ONLY NOTION OF "NOW" - THERE     *
013900*    IS NO WALL CLOCK ON A BATCH RERUN OF AN OLD FEED             *
014000******************************************************************
014100 01  WS-RUN-CLOCK.
014200     05  WS-RUN-TIMESTAMP        PIC 9(13).
014300     05  WS-RUN-TS-PARTS REDEFINES WS-RUN-TIMESTAMP.
014400         10  WS-RUN-WHOLE-SECONDS    PIC 9(10).
014500         10  WS-RUN-MILLIS           PIC 9(03).
014600
014700 01  WS-DISPATCH-FIELDS.
014800     05  WS-DSP-PATIENT-ID      PIC 9(05).
014900     05  WS-DSP-CONDITION       PIC X(80).
015000     05  WS-DSP-TIMESTAMP       PIC 9(13).
015100     05  WS-DSP-TS-PARTS REDEFINES WS-DSP-TIMESTAMP.
015200         10  WS-DSP-WHOLE-SECONDS    PIC 9(10).
015300         10  WS-DSP-MILLIS           PIC 9(03).
015400     05  WS-DSP-PRIORITY        PIC X(06).
015500     05  WS-DSP-ACCEPTED-SW         PIC X(01).
015600         88  WS-DSP-ACCEPTED        VALUE "Y".
015700     05  WS-DSP-REPEATED-SW         PIC X(01).
015800         88  WS-DSP-IS-REPEAT        VALUE "Y".
015900     05  WS-DSP-DIAG-TEXT        PIC X(80).
016000     05  WS-RETURN-CD                 PIC 9(4) COMP.
016100
016200 01  WS-PRINT-WORK.
016300     05  WS-TS-TEXT                  PIC X(13).
016400     05  WS-TS-EDITED                PIC Z(12)9.
016500     05  WS-TS-NUMVIEW REDEFINES WS-TS-EDITED PIC X(13).
016600     05  WS-FMT-IDX                  PIC 9(02) COMP.
016700     05  FILLER                      PIC X(04).
016800
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 100-MAINLINE THRU 100-EXIT
017200             UNTIL NO-MORE-INPUT.
017300     PERFORM 500-RUN-RULES THRU 500-EXIT.
017400     PERFORM 999-CLEANUP THRU 999-EXIT.
017500     MOVE +0 TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     DISPLAY "******** BEGIN JOB VITSTOR ********".
018000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018100     MOVE ZERO TO WS-MEAS-COUNT.
018200     MOVE ZERO TO WS-PATIENT-COUNT.
018300     MOVE ZERO TO WS-RUN-TIMESTAMP.
018400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500     PERFORM 900-READ-VITGOOD THRU 900-EXIT.
018600     IF NO-MORE-INPUT
018700         DISPLAY "*** WARNING - VITGOOD IS EMPTY OR MISSING ***"
018800         DISPLAY "*** NO ALERTS WILL BE EVALUATED           ***".
018900 000-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300*    100-MAINLINE - ONE PASS OF THE LOAD LOOP.  MOVES THE         *
019400*    INCOMING GOOD RECORD INTO THE MEASUREMENT TABLE, TRACKS THE  *
019500*    PATIENT INDEX AND THE RUN-WIDE HIGH-WATER TIMESTAMP          *
019600******************************************************************
019700 100-MAINLINE.
019800     PERFORM 050-LOAD-MEASUREMENT THRU 050-EXIT.
019900     PERFORM 060-BUILD-PATIENT-INDEX THRU 060-EXIT.
020000     PERFORM 900-READ-VITGOOD THRU 900-EXIT.
020100 100-EXIT.
020200     EXIT.
020300
020400 050-LOAD-MEASUREMENT.
020500     MOVE VIT-GOOD-IN-REC TO VIT-MEASUREMENT-REC.
020600     ADD 1 TO WS-MEAS-COUNT.
020700     MOVE VIT-PATIENT-ID       TO WS-MEAS-PATIENT-ID (WS-MEAS-COUNT).
020800     MOVE VIT-TIMESTAMP        TO WS-MEAS-TIMESTAMP (WS-MEAS-COUNT).
020900     MOVE VIT-RECORD-TYPE      TO WS-MEAS-RECORD-TYPE (WS-MEAS-COUNT).
021000     MOVE VIT-MEASUREMENT-VALUE TO WS-MEAS-VALUE (WS-MEAS-COUNT).
021100     IF VIT-TIMESTAMP > WS-RUN-TIMESTAMP
021200         MOVE VIT-TIMESTAMP TO WS-RUN-TIMESTAMP.
021300     ADD 1 TO RECORDS-LOADED.
021400 050-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800*    060-BUILD-PATIENT-INDEX - SEARCH THE PATIENT-INDEX TABLE     *
021900*    FOR THIS PATIENT ID; ADD A NEW ROW ONLY WHEN NOT FOUND       *
022000******************************************************************
022100 060-BUILD-PATIENT-INDEX.
022200     MOVE "N" TO PATIENT-FOUND-SW.
022300     IF WS-PATIENT-COUNT > 0
022400         SET PAT-IDX TO 1
022500         SEARCH WS-PATIENT-ENTRY
022600             AT END
022700                 CONTINUE
022800             WHEN WS-PATIENT-ID-ENTRY (PAT-IDX) = VIT-PATIENT-ID
022900                 MOVE "Y" TO PATIENT-FOUND-SW
023000         END-SEARCH.
023100     IF NOT PATIENT-IS-FOUND
023200         ADD 1 TO WS-PATIENT-COUNT
023300         MOVE VIT-PATIENT-ID TO WS-PATIENT-ID-ENTRY (WS-PATIENT-COUNT).
023400 060-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800*    500-RUN-RULES - ONE PASS PER DISTINCT PATIENT, RULES IN THE  *
023900*    RUNBOOK'S ORDER - BLOOD PRESSURE, OXYGEN, ECG, COMBINED      *
024000******************************************************************
024100 500-RUN-RULES.
024200     PERFORM 510-RUN-RULES-FOR-PATIENT THRU 510-EXIT
024300             VARYING PAT-IDX FROM 1 BY 1
024400             UNTIL PAT-IDX > WS-PATIENT-COUNT.
024500 500-EXIT.
024600     EXIT.
024700
024800 510-RUN-RULES-FOR-PATIENT.
024900     ADD 1 TO PATIENTS-PROCESSED.
025000
025100     MOVE ZERO TO WS-CAND-COUNT.
025200     CALL "VITALBP" USING WS-MEASUREMENT-TABLE,
025300                           WS-PATIENT-ID-ENTRY (PAT-IDX),
025400                           WS-RUN-TIMESTAMP,
025500                           WS-CANDIDATE-TABLE,
025600                           WS-RETURN-CD.
025700     PERFORM 520-DISPATCH-CANDIDATES THRU 520-EXIT.
025800
025900     MOVE ZERO TO WS-CAND-COUNT.
026000     CALL "VITALOX" USING WS-MEASUREMENT-TABLE,
026100                           WS-PATIENT-ID-ENTRY (PAT-IDX),
026200                           WS-RUN-TIMESTAMP,
026300                           WS-CANDIDATE-TABLE,
026400                           WS-RETURN-CD.
026500     PERFORM 520-DISPATCH-CANDIDATES THRU 520-EXIT.
026600
026700     MOVE ZERO TO WS-CAND-COUNT.
026800     CALL "VITALECG" USING WS-MEASUREMENT-TABLE,
026900                            WS-PATIENT-ID-ENTRY (PAT-IDX),
027000                            WS-RUN-TIMESTAMP,
027100                            WS-CANDIDATE-TABLE,
027200                            WS-RETURN-CD.
027300     PERFORM 520-DISPATCH-CANDIDATES THRU 520-EXIT.
027400
027500     MOVE ZERO TO WS-CAND-COUNT.
027600     CALL "VITALHH" USING WS-MEASUREMENT-TABLE,
027700                           WS-PATIENT-ID-ENTRY (PAT-IDX),
027800                           WS-RUN-TIMESTAMP,
027900                           WS-CANDIDATE-TABLE,
028000                           WS-RETURN-CD.
028100     PERFORM 520-DISPATCH-CANDIDATES THRU 520-EXIT.
028200 510-EXIT.
028300     EXIT.
028400
028500 520-DISPATCH-CANDIDATES.
028600     IF WS-CAND-COUNT > 0
028700         PERFORM 530-DISPATCH-ONE-CANDIDATE THRU 530-EXIT
028800                 VARYING CAND-IDX FROM 1 BY 1
028900                 UNTIL CAND-IDX > WS-CAND-COUNT.
029000 520-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400*    530-DISPATCH-ONE-CANDIDATE - HANDS ONE CANDIDATE ROW TO THE  *
029500*    ALERT DISPATCHER AND PRINTS WHATEVER COMES BACK              *
029600******************************************************************
029700 530-DISPATCH-ONE-CANDIDATE.
029800     MOVE WS-CAND-PATIENT-ID (CAND-IDX) TO WS-DSP-PATIENT-ID.
029900     MOVE WS-CAND-CONDITION (CAND-IDX)  TO WS-DSP-CONDITION.
030000     MOVE WS-CAND-TIMESTAMP (CAND-IDX)  TO WS-DSP-TIMESTAMP.
030100     MOVE WS-CAND-PRIORITY (CAND-IDX)   TO WS-DSP-PRIORITY.
030200
030300     CALL "VITALDSP" USING WS-DSP-PATIENT-ID,
030400                            WS-DSP-CONDITION,
030500                            WS-DSP-TIMESTAMP,
030600                            WS-DSP-PRIORITY,
030700                            WS-RUN-TIMESTAMP,
030800                            WS-DSP-ACCEPTED-SW,
030900                            WS-DSP-REPEATED-SW,
031000                            WS-DSP-DIAG-TEXT,
031100                            WS-RETURN-CD.
031200
031300     IF WS-DSP-ACCEPTED
031400         MOVE WS-DSP-PATIENT-ID TO VIT-ALERT-PATIENT-ID
031500         MOVE WS-DSP-CONDITION  TO VIT-ALERT-CONDITION
031600         MOVE WS-DSP-TIMESTAMP  TO VIT-ALERT-TIMESTAMP
031700         MOVE WS-DSP-PRIORITY   TO VIT-ALERT-PRIORITY
031800         MOVE WS-DSP-REPEATED-SW    TO VIT-ALERT-REPEATED
031900         PERFORM 760-WRITE-ALERT-LINE THRU 760-EXIT
032000     ELSE
032100         PERFORM 770-WRITE-SUPPRESS-LINE THRU 770-EXIT.
032200 530-EXIT.
032300     EXIT.
032400
032500******************************************************************
032600*    760-WRITE-ALERT-LINE - "ALERT TRIGGERED: Patient ID: nnnnn,  *
032700*    Condition: ..., Timestamp: ttttttttttttt, Priority: pppppp   *
032800*    [ (Repeated)]"                                               *
032900******************************************************************
033000 760-WRITE-ALERT-LINE.
033100     MOVE VIT-ALERT-TIMESTAMP TO WS-TS-EDITED.
033200     PERFORM 950-FORMAT-TIMESTAMP THRU 950-EXIT.
033300     MOVE SPACES TO VIT-PRINT-REC.
033400     IF VIT-ALERT-IS-REPEAT
033500         STRING "ALERT TRIGGERED: Patient ID: " DELIMITED BY SIZE
033600                VIT-ALERT-PATIENT-ID DELIMITED BY SIZE
033700                ", Condition: " DELIMITED BY SIZE
033800                VIT-ALERT-CONDITION DELIMITED BY SPACE
033900                ", Timestamp: " DELIMITED BY SIZE
034000                WS-TS-TEXT DELIMITED BY SPACE
034100                ", Priority: " DELIMITED BY SIZE
034200                VIT-ALERT-PRIORITY DELIMITED BY SPACE
034300                " (Repeated)" DELIMITED BY SIZE
034400                INTO VIT-PRINT-REC
034500     ELSE
034600         STRING "ALERT TRIGGERED: Patient ID: " DELIMITED BY SIZE
034700                VIT-ALERT-PATIENT-ID DELIMITED BY SIZE
034800                ", Condition: " DELIMITED BY SIZE
034900                VIT-ALERT-CONDITION DELIMITED BY SPACE
035000                ", Timestamp: " DELIMITED BY SIZE
035100                WS-TS-TEXT DELIMITED BY SPACE
035200                ", Priority: " DELIMITED BY SIZE
035300                VIT-ALERT-PRIORITY DELIMITED BY SPACE
035400                INTO VIT-PRINT-REC.
035500     WRITE VIT-PRINT-REC.
035600     DISPLAY VIT-PRINT-REC (1:120).
035700     ADD 1 TO ALERTS-TRIGGERED.
035800 760-EXIT.
035900     EXIT.
036000
036100 770-WRITE-SUPPRESS-LINE.
036200     MOVE SPACES TO VIT-PRINT-REC.
036300     STRING "SUPPRESSED: " DELIMITED BY SIZE
036400            WS-DSP-DIAG-TEXT DELIMITED BY SPACE
036500            INTO VIT-PRINT-REC.
036600     WRITE VIT-PRINT-REC.
036700     DISPLAY VIT-PRINT-REC (1:120).
036800     ADD 1 TO ALERTS-SUPPRESSED.
036900 770-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    950-FORMAT-TIMESTAMP - EDITS THE ALERT TIMESTAMP INTO LEFT-  *
037400*    JUSTIFIED DISPLAY TEXT - NO INTRINSIC FUNCTIONS USED         *
037500******************************************************************
037600 950-FORMAT-TIMESTAMP.
037700     MOVE SPACES TO WS-TS-TEXT.
037800     PERFORM 955-SKIP-LEADING-SPACES THRU 955-EXIT
037900             VARYING WS-FMT-IDX FROM 1 BY 1
038000             UNTIL WS-FMT-IDX > 13
038100                OR WS-TS-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
038200     MOVE WS-TS-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-TS-TEXT.
038300 950-EXIT.
038400     EXIT.
038500
038600 955-SKIP-LEADING-SPACES.
038700     CONTINUE.
038800 955-EXIT.
038900     EXIT.
039000
039100 800-OPEN-FILES.
039200     OPEN INPUT VITGOOD.
039300     OPEN OUTPUT VITPRINT, SYSOUT.
039400 800-EXIT.
039500     EXIT.
039600
039700 850-CLOSE-FILES.
039800     CLOSE VITGOOD, VITPRINT, SYSOUT.
039900 850-EXIT.
040000     EXIT.
040100
040200 900-READ-VITGOOD.
040300     READ VITGOOD
040400         AT END MOVE "N" TO MORE-DATA-SW
040500         GO TO 900-EXIT
040600     END-READ.
040700     ADD 1 TO RECORDS-READ.
040800 900-EXIT.
040900     EXIT.
041000
041100 999-CLEANUP.
041200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041300     DISPLAY "** RECORDS READ          **".
041400     DISPLAY RECORDS-READ.
041500     DISPLAY "** RECORDS LOADED        **".
041600     DISPLAY RECORDS-LOADED.
041700     DISPLAY "** PATIENTS PROCESSED    **".
041800     DISPLAY PATIENTS-PROCESSED.
041900     DISPLAY "** ALERTS TRIGGERED      **".
042000     DISPLAY ALERTS-TRIGGERED.
042100     DISPLAY "** ALERTS SUPPRESSED     **".
042200     DISPLAY ALERTS-SUPPRESSED.
042300     DISPLAY "******** NORMAL END OF JOB VITSTOR ********".
042400 999-EXIT.
042500     EXIT.
