000100******************************************************************
000200*    COPYBOOK  VITALRT                                          *
000300*    TRIGGERED-ALERT RECORD - OUTPUT OF THE ALERT DISPATCHER     *
000400******************************************************************
000500*REMARKS.
000600*    ONE VIT-ALERT-REC PER ACCEPTED ALERT.  VITALDSP BUILDS IT,
000700*    VITSTOR PRINTS IT (ALERT TRIGGERED: ...) AND KEEPS IT IN THE
000800*    TRIGGERED-ALERT TABLE FOR THE RUN.
000900*
001000*    changed  by      reason
001100*    -------  ----    ------------------------------------------
001200*    2004-02  RAS     NEW FOR THE VITAL-SIGNS ALERT PROJECT
001300*    2004-03  RAS     SPLIT OFF VIT-ALERT-CONDITION-PARTS SO THE    VS0441
001400*                     ESCALATION EDIT CAN TEST THE CATEGORY PREFIX
001500*                     WITHOUT RESCANNING THE WHOLE CONDITION TEXT
001600******************************************************************
001700 01  VIT-ALERT-REC.
001800     05  VIT-ALERT-PATIENT-ID        PIC 9(05).
001900     05  VIT-ALERT-CONDITION         PIC X(80).
002000     05  VIT-ALERT-CONDITION-PARTS REDEFINES VIT-ALERT-CONDITION.
002100         10  VIT-ALERT-CATEGORY      PIC X(14).
002200             88  VIT-CAT-BLOOD-PRESSURE VALUE "BloodPressure:".
002300             88  VIT-CAT-BLOOD-OXYGEN   VALUE "BloodOxygen:  ".
002400             88  VIT-CAT-ECG            VALUE "ECG:          ".
002500         10  VIT-ALERT-DETAIL        PIC X(66).
002600     05  VIT-ALERT-TIMESTAMP         PIC 9(13).
002700     05  VIT-ALERT-PRIORITY          PIC X(06).
002800         88  VIT-PRIORITY-NORMAL     VALUE "Normal".
002900         88  VIT-PRIORITY-HIGH       VALUE "High  ".
003000         88  VIT-PRIORITY-URGENT     VALUE "Urgent".
003100     05  VIT-ALERT-REPEATED          PIC X(01).
003200         88  VIT-ALERT-IS-REPEAT     VALUE "Y".
003300     05  FILLER                      PIC X(14).
