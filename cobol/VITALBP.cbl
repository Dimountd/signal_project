000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITALBP.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/86.
000600 DATE-COMPILED. 03/02/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          BLOOD-PRESSURE RULE SUBPROGRAM.  CALLED ONCE PER
001300*          PATIENT BY VITSTOR 500-RUN-RULES.  BUILDS THE
001400*          PATIENT'S SYSTOLIC SERIES AND DIASTOLIC SERIES FROM
001500*          THE SHARED MEASUREMENT TABLE, SORTS EACH ASCENDING BY
001600*          TIMESTAMP, AND CHECKS -
001700*            1) A 3-READING TREND ON EACH SERIES INDEPENDENTLY
001800*            2) A CRITICAL-LIMIT CHECK ON THE LATEST SYSTOLIC
001900*               PAIRED WITH THE CLOSEST-IN-TIME DIASTOLIC
002000*          CANDIDATE ALERTS GO BACK IN LK-CANDIDATE-TABLE - THIS
002100*          SUBPROGRAM NEVER CALLS THE DISPATCHER ITSELF.
002200*
002300*    changed  by      reason                                  ticket
002400*    -------  ----    --------------------------------------  ------
002500*    03/02/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
002600*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
002700*                     PROGRAM, NO CHANGE REQUIRED
002800*    05/18/06 RAS     CRITICAL-LIMIT PRIORITY NOW HIGH ONLY ON      VS0507
002900*                     THE HIGH SIDE - LOW-SIDE STAYS NORMAL
003000*                     UNTIL THE DISPATCHER ESCALATES IT
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  WS-FOUND-SYSTOLIC-SW        PIC X(01) VALUE "N".
004400     88  FOUND-SYSTOLIC          VALUE "Y".
004500
004600 01  WS-SERIES-TABLE.
004700     05  WS-SERIES-COUNT         PIC 9(4) COMP.
004800     05  FILLER                  PIC X(04).
004900     05  WS-SERIES-ENTRY OCCURS 2000 TIMES INDEXED BY SER-IDX.
005000         10  WS-SERIES-TIMESTAMP     PIC 9(13).
005100         10  WS-SERIES-VALUE         PIC S9(7)V99.
005200
005300 01  WS-WORK-FIELDS.
005400     05  WS-V1                   PIC S9(7)V99.
005500     05  WS-V2                   PIC S9(7)V99.
005600     05  WS-V3                   PIC S9(7)V99.
005700     05  WS-DELTA-A               PIC S9(7)V99.
005800     05  WS-DELTA-B               PIC S9(7)V99.
005900     05  WS-DELTA-PARTS REDEFINES WS-DELTA-A.
006000         10  WS-DELTA-A-WHOLE     PIC S9(7).
006100         10  WS-DELTA-A-FRAC      PIC 9(02).
006200     05  WS-S-VALUE              PIC S9(7)V99.
006300     05  WS-S-TIMESTAMP          PIC 9(13).
006400     05  WS-D-VALUE              PIC S9(7)V99.
006500     05  WS-D-TIMESTAMP          PIC 9(13).
006600     05  WS-TS-DIFF              PIC S9(13).
006700     05  WS-BEST-DIFF            PIC S9(13).
006800     05  WS-SAVE-TIMESTAMP       PIC 9(13).
006900     05  WS-SAVE-VALUE           PIC S9(7)V99.
007000     05  WS-SORT-IDX             PIC 9(4) COMP.
007100     05  WS-FOUND-DIASTOLIC-SW   PIC X(01) VALUE "N".
007200         88  FOUND-DIASTOLIC     VALUE "Y".
007300     05  FILLER                  PIC X(04).
007400
007500 01  WS-FMT-FIELDS.
007600     05  WS-FMT-VALUE            PIC S9(7)V99.
007700     05  WS-FMT-EDITED           PIC -(7)9.99.
007800     05  WS-FMT-NUMVIEW REDEFINES WS-FMT-EDITED PIC X(13).
007900     05  WS-FMT-TEXT             PIC X(13).
008000     05  WS-S-TEXT               PIC X(13).
008100     05  WS-D-TEXT               PIC X(13).
008200     05  WS-FMT-IDX              PIC 9(02) COMP.
008300     05  FILLER                  PIC X(04).
008400
008500 LINKAGE SECTION.
008600** QSAM FILE
008700 COPY VITMTBL.
008800 01  LK-PATIENT-ID-PARM          PIC 9(05).
008900 01  LK-RUN-TIMESTAMP-PARM       PIC 9(13).
009000** QSAM FILE
009100 COPY VITCAND.
009200 01  LK-RETURN-CD                PIC 9(4) COMP.
009300
009400 PROCEDURE DIVISION USING WS-MEASUREMENT-TABLE,
009500                           LK-PATIENT-ID-PARM,
009600                           LK-RUN-TIMESTAMP-PARM,
009700                           WS-CANDIDATE-TABLE,
009800                           LK-RETURN-CD.
009900     MOVE ZERO TO WS-CAND-COUNT.
010000     PERFORM 110-SYSTOLIC-TREND THRU 110-EXIT.
010100     PERFORM 120-DIASTOLIC-TREND THRU 120-EXIT.
010200     PERFORM 200-CRITICAL-CHECK THRU 200-EXIT.
010300     MOVE ZERO TO LK-RETURN-CD.
010400     GOBACK.
010500
010600******************************************************************
010700*    110-SYSTOLIC-TREND - LAST 3 SYSTOLIC READINGS, CHRONOLOGICAL *
010800******************************************************************
010900 110-SYSTOLIC-TREND.
011000     MOVE ZERO TO WS-SERIES-COUNT.
011100     PERFORM 910-LOAD-SERIES THRU 910-EXIT
011200             VARYING MEAS-IDX FROM 1 BY 1
011300             UNTIL MEAS-IDX > WS-MEAS-COUNT.
011400     IF WS-SERIES-COUNT < 3
011500         GO TO 110-EXIT.
011600     PERFORM 920-SORT-SERIES THRU 920-EXIT.
011700
011800     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT - 2) TO WS-V1.
011900     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT - 1) TO WS-V2.
012000     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT)     TO WS-V3.
012100     COMPUTE WS-DELTA-A = WS-V2 - WS-V1.
012200     COMPUTE WS-DELTA-B = WS-V3 - WS-V2.
012300     IF WS-DELTA-A > 10 AND WS-DELTA-B > 10
012400         SET CAND-IDX UP BY 1
012500         ADD 1 TO WS-CAND-COUNT
012600         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
012700         MOVE "BloodPressure: Systolic BP increasing trend"
012800              TO WS-CAND-CONDITION (WS-CAND-COUNT)
012900         MOVE LK-RUN-TIMESTAMP-PARM TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
013000         MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT)
013100         GO TO 110-EXIT.
013200
013300     COMPUTE WS-DELTA-A = WS-V1 - WS-V2.
013400     COMPUTE WS-DELTA-B = WS-V2 - WS-V3.
013500     IF WS-DELTA-A > 10 AND WS-DELTA-B > 10
013600         ADD 1 TO WS-CAND-COUNT
013700         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
013800         MOVE "BloodPressure: Systolic BP decreasing trend"
013900              TO WS-CAND-CONDITION (WS-CAND-COUNT)
014000         MOVE LK-RUN-TIMESTAMP-PARM TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
014100         MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT).
014200 110-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600*    120-DIASTOLIC-TREND - SAME SHAPE AS 110, DIASTOLIC SERIES    *
014700******************************************************************
014800 120-DIASTOLIC-TREND.
014900     MOVE ZERO TO WS-SERIES-COUNT.
015000     PERFORM 911-LOAD-DIASTOLIC-SERIES THRU 911-EXIT
015100             VARYING MEAS-IDX FROM 1 BY 1
015200             UNTIL MEAS-IDX > WS-MEAS-COUNT.
015300     IF WS-SERIES-COUNT < 3
015400         GO TO 120-EXIT.
015500     PERFORM 920-SORT-SERIES THRU 920-EXIT.
015600
015700     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT - 2) TO WS-V1.
015800     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT - 1) TO WS-V2.
015900     MOVE WS-SERIES-VALUE (WS-SERIES-COUNT)     TO WS-V3.
016000     COMPUTE WS-DELTA-A = WS-V2 - WS-V1.
016100     COMPUTE WS-DELTA-B = WS-V3 - WS-V2.
016200     IF WS-DELTA-A > 10 AND WS-DELTA-B > 10
016300         ADD 1 TO WS-CAND-COUNT
016400         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
016500         MOVE "BloodPressure: Diastolic BP increasing trend"
016600              TO WS-CAND-CONDITION (WS-CAND-COUNT)
016700         MOVE LK-RUN-TIMESTAMP-PARM TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
016800         MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT)
016900         GO TO 120-EXIT.
017000
017100     COMPUTE WS-DELTA-A = WS-V1 - WS-V2.
017200     COMPUTE WS-DELTA-B = WS-V2 - WS-V3.
017300     IF WS-DELTA-A > 10 AND WS-DELTA-B > 10
017400         ADD 1 TO WS-CAND-COUNT
017500         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
017600         MOVE "BloodPressure: Diastolic BP decreasing trend"
017700              TO WS-CAND-CONDITION (WS-CAND-COUNT)
017800         MOVE LK-RUN-TIMESTAMP-PARM TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
017900         MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT).
018000 120-EXIT.
018100     EXIT.
018200
018300 910-LOAD-SERIES.
018400     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
018500        AND WS-MEAS-IS-SYSTOLIC (MEAS-IDX)
018600         ADD 1 TO WS-SERIES-COUNT
018700         MOVE WS-MEAS-TIMESTAMP (MEAS-IDX)
018800              TO WS-SERIES-TIMESTAMP (WS-SERIES-COUNT)
018900         MOVE WS-MEAS-VALUE (MEAS-IDX)
019000              TO WS-SERIES-VALUE (WS-SERIES-COUNT).
019100 910-EXIT.
019200     EXIT.
019300
019400 911-LOAD-DIASTOLIC-SERIES.
019500     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
019600        AND WS-MEAS-IS-DIASTOLIC (MEAS-IDX)
019700         ADD 1 TO WS-SERIES-COUNT
019800         MOVE WS-MEAS-TIMESTAMP (MEAS-IDX)
019900              TO WS-SERIES-TIMESTAMP (WS-SERIES-COUNT)
020000         MOVE WS-MEAS-VALUE (MEAS-IDX)
020100              TO WS-SERIES-VALUE (WS-SERIES-COUNT).
020200 911-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*    920-SORT-SERIES - HAND-ROLLED INSERTION SORT, ASCENDING BY   *
020700*    TIMESTAMP.  THE SHOP'S WHOLE REPERTOIRE HAS NO SORT VERB -   *
020800*    THESE WORKING TABLES ARE SMALL SO A SIMPLE INSERTION SORT    *
020900*    IS PLENTY.                                                  *
021000******************************************************************
021100 920-SORT-SERIES.
021200     PERFORM 921-SORT-OUTER THRU 921-EXIT
021300             VARYING SER-IDX FROM 2 BY 1
021400             UNTIL SER-IDX > WS-SERIES-COUNT.
021500 920-EXIT.
021600     EXIT.
021700
021800 921-SORT-OUTER.
021900     MOVE WS-SERIES-TIMESTAMP (SER-IDX) TO WS-SAVE-TIMESTAMP.
022000     MOVE WS-SERIES-VALUE (SER-IDX)     TO WS-SAVE-VALUE.
022100     MOVE SER-IDX TO WS-SORT-IDX.
022200 921-SORT-INNER.
022300     IF WS-SORT-IDX = 1
022400         GO TO 921-EXIT.
022500     IF WS-SERIES-TIMESTAMP (WS-SORT-IDX - 1) <= WS-SAVE-TIMESTAMP
022600         GO TO 921-EXIT.
022700     MOVE WS-SERIES-ENTRY (WS-SORT-IDX - 1)
022800         TO WS-SERIES-ENTRY (WS-SORT-IDX).
022900     SUBTRACT 1 FROM WS-SORT-IDX.
023000     GO TO 921-SORT-INNER.
023100 921-EXIT.
023200     MOVE WS-SAVE-TIMESTAMP TO WS-SERIES-TIMESTAMP (WS-SORT-IDX).
023300     MOVE WS-SAVE-VALUE     TO WS-SERIES-VALUE (WS-SORT-IDX).
023400     EXIT.
023500
023600******************************************************************
023700*    200-CRITICAL-CHECK - LATEST SYSTOLIC PAIRED WITH THE         *
023800*    CLOSEST-IN-TIME DIASTOLIC                                   *
023900******************************************************************
024000 200-CRITICAL-CHECK.
024100     MOVE "N" TO WS-FOUND-SYSTOLIC-SW.
024200     MOVE "N" TO WS-FOUND-DIASTOLIC-SW.
024300     MOVE ZERO TO WS-S-TIMESTAMP WS-D-TIMESTAMP WS-BEST-DIFF.
024400     PERFORM 210-FIND-LATEST-SYSTOLIC THRU 210-EXIT
024500             VARYING MEAS-IDX FROM 1 BY 1
024600             UNTIL MEAS-IDX > WS-MEAS-COUNT.
024700     IF NOT FOUND-SYSTOLIC
024800         GO TO 200-EXIT.
024900
025000     MOVE 9999999999999 TO WS-BEST-DIFF.
025100     PERFORM 220-FIND-CLOSEST-DIASTOLIC THRU 220-EXIT
025200             VARYING MEAS-IDX FROM 1 BY 1
025300             UNTIL MEAS-IDX > WS-MEAS-COUNT.
025400     IF NOT FOUND-DIASTOLIC
025500         GO TO 200-EXIT.
025600
025700     IF WS-S-VALUE > 180 OR WS-S-VALUE < 90
025800        OR WS-D-VALUE > 120 OR WS-D-VALUE < 60
025900         ADD 1 TO WS-CAND-COUNT
026000         MOVE LK-PATIENT-ID-PARM TO WS-CAND-PATIENT-ID (WS-CAND-COUNT)
026100         MOVE WS-S-VALUE TO WS-FMT-VALUE
026200         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
026300         MOVE WS-FMT-TEXT TO WS-S-TEXT
026400         MOVE WS-D-VALUE TO WS-FMT-VALUE
026500         PERFORM 900-FORMAT-VALUE THRU 900-EXIT
026600         MOVE WS-FMT-TEXT TO WS-D-TEXT
026700         MOVE SPACES TO WS-CAND-CONDITION (WS-CAND-COUNT)
026800         STRING "BloodPressure: Critical BP: " DELIMITED BY SIZE
026900                WS-S-TEXT DELIMITED BY SPACE
027000                "/" DELIMITED BY SIZE
027100                WS-D-TEXT DELIMITED BY SPACE
027200                " mmHg" DELIMITED BY SIZE
027300                INTO WS-CAND-CONDITION (WS-CAND-COUNT)
027400         IF WS-S-TIMESTAMP >= WS-D-TIMESTAMP
027500             MOVE WS-S-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
027600         ELSE
027700             MOVE WS-D-TIMESTAMP TO WS-CAND-TIMESTAMP (WS-CAND-COUNT)
027800         END-IF
027900         IF WS-S-VALUE > 180 OR WS-D-VALUE > 120
028000             MOVE "High  " TO WS-CAND-PRIORITY (WS-CAND-COUNT)
028100         ELSE
028200             MOVE "Normal" TO WS-CAND-PRIORITY (WS-CAND-COUNT)
028300         END-IF.
028400 200-EXIT.
028500     EXIT.
028600
028700 210-FIND-LATEST-SYSTOLIC.
028800     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
028900        AND WS-MEAS-IS-SYSTOLIC (MEAS-IDX)
029000         MOVE "Y" TO WS-FOUND-SYSTOLIC-SW
029100         IF WS-MEAS-TIMESTAMP (MEAS-IDX) >= WS-S-TIMESTAMP
029200             MOVE WS-MEAS-TIMESTAMP (MEAS-IDX) TO WS-S-TIMESTAMP
029300             MOVE WS-MEAS-VALUE (MEAS-IDX)     TO WS-S-VALUE
029400         END-IF.
029500 210-EXIT.
029600     EXIT.
029700
029800 220-FIND-CLOSEST-DIASTOLIC.
029900     IF WS-MEAS-PATIENT-ID (MEAS-IDX) = LK-PATIENT-ID-PARM
030000        AND WS-MEAS-IS-DIASTOLIC (MEAS-IDX)
030100         IF WS-MEAS-TIMESTAMP (MEAS-IDX) >= WS-S-TIMESTAMP
030200             COMPUTE WS-TS-DIFF =
030300                     WS-MEAS-TIMESTAMP (MEAS-IDX) - WS-S-TIMESTAMP
030400         ELSE
030500             COMPUTE WS-TS-DIFF =
030600                     WS-S-TIMESTAMP - WS-MEAS-TIMESTAMP (MEAS-IDX)
030700         END-IF
030800         IF WS-TS-DIFF < WS-BEST-DIFF
030900             MOVE WS-TS-DIFF TO WS-BEST-DIFF
031000             MOVE WS-MEAS-TIMESTAMP (MEAS-IDX) TO WS-D-TIMESTAMP
031100             MOVE WS-MEAS-VALUE (MEAS-IDX)     TO WS-D-VALUE
031200             MOVE "Y" TO WS-FOUND-DIASTOLIC-SW
031300         END-IF.
031400 220-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*    900-FORMAT-VALUE - EDITS A SIGNED READING INTO LEFT-         *
031900*    JUSTIFIED DISPLAY TEXT (E.G. "182.50" OR "-1.25") FOR        *
032000*    BUILDING CONDITION TEXT - NO INTRINSIC FUNCTIONS USED.       *
032100******************************************************************
032200 900-FORMAT-VALUE.
032300     MOVE WS-FMT-VALUE TO WS-FMT-EDITED.
032400     MOVE SPACES TO WS-FMT-TEXT.
032500     PERFORM 905-SKIP-LEADING-SPACES THRU 905-EXIT
032600             VARYING WS-FMT-IDX FROM 1 BY 1
032700             UNTIL WS-FMT-IDX > 13
032800                OR WS-FMT-NUMVIEW (WS-FMT-IDX:1) NOT = SPACE.
032900     MOVE WS-FMT-NUMVIEW (WS-FMT-IDX:14 - WS-FMT-IDX) TO WS-FMT-TEXT.
033000 900-EXIT.
033100     EXIT.
033200
033300 905-SKIP-LEADING-SPACES.
033400     CONTINUE.
033500 905-EXIT.
033600     EXIT.
