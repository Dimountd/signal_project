000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VITLOAD.
000300 AUTHOR. R A SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/11/86.
000600 DATE-COMPILED. 02/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW VITAL-SIGN MEASUREMENT
001300*          STREAM WRITTEN BY THE BEDSIDE MONITOR GATEWAY.  EVERY
001400*          REGULAR FILE THE GATEWAY DROPS IS CONCATENATED AHEAD
001500*          OF THIS STEP BY THE JCL (SEE VS0441 RUNBOOK) SO THIS
001600*          PROGRAM ONLY EVER SEES ONE LINE-SEQUENTIAL INPUT.
001700*
001800*          IT PARSES EACH LINE AGAINST THE FIXED "Patient ID: ..."
001900*          PATTERN, STRIPS A TRAILING PERCENT SIGN FROM THE DATA
002000*          VALUE, AND WRITES A FIXED-FORMAT "GOOD" MEASUREMENT
002100*          RECORD FOR EVERY LINE THAT PARSES CLEAN.
002200*
002300*          LINES THAT DO NOT PARSE ARE NEVER FATAL.  ALERT-STATUS
002400*          LINES (Alert ... triggered/resolved) ARE DROPPED
002500*          SILENTLY.  ANY OTHER UNRECOGNIZED NON-BLANK LINE, OR A
002600*          LINE WHOSE NUMERIC FIELDS COME BACK NON-NUMERIC, GETS A
002700*          ONE-LINE DIAGNOSTIC AND PROCESSING CONTINUES.
002800*
002900*    changed  by      reason                                  ticket
003000*    -------  ----    --------------------------------------  ------
003100*    02/11/86 RAS     ORIGINAL - REQUEST VS-0441                    VS0441
003200*    1998-12  PLC     Y2K REVIEW N/A - NO DATE FIELDS IN THIS
003300*                     PROGRAM, NO CHANGE REQUIRED
003400*    04/02/04 RAS     ALERT-STATUS LINES SKIPPED SILENTLY           VS0441
003500*    11/19/04 JDW     PERCENT-SIGN STRIP ON THE DATA FIELD          VS0463
003600*    07/06/05 RAS     EMPTY/MISSING INPUT IS A WARNING, NOT AN      VS0498
003700*                     ABEND - NO TRAILER REC ON THIS FEED
003800*    03/14/07 RAS     ZERO-FILL/RIGHT-JUSTIFY RTN FOR THE WHOLE     VS0522
003900*                     PART OF THE DATA VALUE - BAD SCRUB ON
004000*                     SINGLE-DIGIT READINGS (E.G. "Data: 9")
004100*    09/02/09 GCT     RECORD COUNTS NOW DISPLAYED EVEN WHEN THE     VS0560
004200*                     INPUT IS COMPLETELY EMPTY
004300******************************************************************
004400
004500         INPUT FILE              -   DDS0441.VITDATA
004600
004700         OUTPUT FILE PRODUCED    -   DDS0441.VITGOOD
004800
004900         SKIP DIAGNOSTIC FILE    -   DDS0441.VITSKIP
005000
005100         DUMP FILE               -   SYSOUT
005200
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT VITDATA
006800     ASSIGN TO UT-S-VITDATA
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT VITGOOD
007300     ASSIGN TO UT-S-VITGOOD
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT VITSKIP
007800     ASSIGN TO UT-S-VITSKIP
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS IS EFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** ONE LINE PER READING, FREE TEXT, AS WRITTEN BY THE
009300****** BEDSIDE MONITOR GATEWAY.  A MISSING OR EMPTY FILE IS NOT
009400****** AN ERROR CONDITION FOR THIS STEP.
009500 FD  VITDATA
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 200 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS VIT-INPUT-LINE.
010100 01  VIT-INPUT-LINE                  PIC X(200).
010200
010300****** ONE FIXED-FORMAT RECORD PER READING THAT PARSED CLEAN.
010400****** THIS IS THE FEED VITSTOR LOADS INTO ITS MEASUREMENT TABLE.
010500 FD  VITGOOD
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 100 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS VIT-GOOD-OUT-REC.
011100 01  VIT-GOOD-OUT-REC                PIC X(100).
011200
011300****** ONE DIAGNOSTIC LINE PER SKIPPED / UNPARSED INPUT LINE.
011400 FD  VITSKIP
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS VIT-DIAG-REC.
012000 01  VIT-SKIP-OUT-REC                PIC X(130).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                  PIC X(2).
012600         88 CODE-READ     VALUE SPACES.
012700         88 NO-MORE-DATA  VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  EFCODE                  PIC X(2).
013100         88 CODE-WRITE-SKIP VALUE SPACES.
013200     05  FILLER                  PIC X(2).
013300
013400** QSAM FILE
013500 COPY VITMEAS.
013600** QSAM FILE
013700 COPY VITABND.
013800
013900 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
014000     88 NO-MORE-INPUT  VALUE "N".
014100
014200 01  FLAGS-AND-SWITCHES.
014300     05 LINE-VALID-SW            PIC X(01) VALUE "N".
014400         88 LINE-IS-VALID    VALUE "Y".
014500         88 LINE-IS-BAD      VALUE "N".
014600     05 LINE-IS-ALERT-STATUS-SW  PIC X(01) VALUE "N".
014700         88 LINE-IS-ALERT-STATUS VALUE "Y".
014800     05 FILLER                   PIC X(04).
014900
015000 01  COUNTERS-AND-ACCUMULATORS.
015100     05 RECORDS-READ             PIC 9(7) COMP.
015200     05 RECORDS-LOADED           PIC 9(7) COMP.
015300     05 RECORDS-SKIPPED          PIC 9(7) COMP.
015400     05 LINES-BLANK-OR-STATUS    PIC 9(7) COMP.
015500     05 FILLER                   PIC X(04).
015600
015700******************************************************************
015800*    UNSTRING WORK AREA - THE LINE IS PULLED APART FIELD BY        *
015900*    FIELD AGAINST THE FIXED LABEL TEXT.  WS-WORK-LINE NEVER       *
016000*    GETS WRITTEN ANYWHERE - IT IS SCRATCH ONLY.                   *
016100******************************************************************
016200 01  WS-PARSE-WORK.
016300     05  WS-WORK-LINE             PIC X(200).
016400     05  WS-JUNK-BEFORE           PIC X(200).
016500     05  WS-AFTER-PID             PIC X(200).
016600     05  WS-PID-TEXT              PIC X(10).
016700     05  WS-AFTER-TS              PIC X(190).
016800     05  WS-TS-TEXT               PIC X(15).
016900     05  WS-AFTER-LABEL           PIC X(175).
017000     05  WS-LABEL-TEXT            PIC X(25).
017100     05  WS-DATA-TEXT             PIC X(25).
017200     05  WS-SCAN-IDX              PIC 9(03) COMP.
017300     05  WS-DATA-LEN              PIC 9(02) COMP.
017400     05  WS-SIGN-CHAR             PIC X(01).
017500     05  WS-NUMTEXT               PIC X(25).
017600     05  WS-WHOLE-TEXT            PIC X(10).
017700     05  WS-WHOLE-LEN             PIC 9(02) COMP.
017800     05  WS-FRAC-TEXT             PIC X(02).
017900     05  FILLER                   PIC X(10).
018000
018100 01  WS-NUMERIC-SCRATCH.
018200     05  WS-PID-ZEROFILL          PIC X(05).
018300     05  WS-PID-NUM REDEFINES WS-PID-ZEROFILL       PIC 9(05).
018400     05  WS-TS-ZEROFILL           PIC X(13).
018500     05  WS-TS-NUM REDEFINES WS-TS-ZEROFILL         PIC 9(13).
018600     05  WS-WHOLE-ZEROFILL        PIC X(07).
018700     05  WS-WHOLE-NUM REDEFINES WS-WHOLE-ZEROFILL   PIC 9(07).
018800     05  WS-FRAC-NUM              PIC 9(02).
018900     05  FILLER                  PIC X(10).
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-INPUT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO VIT-DIAG-PARA-NAME.
020100     DISPLAY "******** BEGIN JOB VITLOAD ********".
020200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020400     PERFORM 900-READ-VITDATA THRU 900-EXIT.
020500     IF NO-MORE-INPUT
020600         DISPLAY "*** WARNING - VITDATA IS EMPTY OR MISSING ***"
020700         DISPLAY "*** THE PATIENT STORE WILL BE LEFT EMPTY  ***".
020800     INITIALIZE VIT-DIAG-REC.
020900 000-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO VIT-DIAG-PARA-NAME.
021400     PERFORM 300-PARSE-AND-EDIT THRU 300-EXIT.
021500     IF LINE-IS-VALID
021600         PERFORM 700-WRITE-GOOD THRU 700-EXIT
021700     ELSE
021800         IF NOT LINE-IS-ALERT-STATUS
021900            AND WS-WORK-LINE NOT = SPACES
022000             PERFORM 710-WRITE-SKIP THRU 710-EXIT
022100         ELSE
022200             ADD +1 TO LINES-BLANK-OR-STATUS.
022300     PERFORM 900-READ-VITDATA THRU 900-EXIT.
022400 100-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800*    300-PARSE-AND-EDIT - PULLS THE FOUR FIELDS OUT OF THE RAW     *
022900*    LINE.  SETS LINE-IS-VALID ONLY WHEN ALL FOUR FIELDS CAME      *
023000*    BACK CLEAN.  NEVER GO TO AN ABEND FROM HERE - A BAD LINE IS   *
023100*    A DIAGNOSTIC, NEVER A FAILURE (REQUEST VS-0441).              *
023200******************************************************************
023300 300-PARSE-AND-EDIT.
023400     MOVE "300-PARSE-AND-EDIT" TO VIT-DIAG-PARA-NAME.
023500     MOVE "N" TO LINE-VALID-SW.
023600     MOVE "N" TO LINE-IS-ALERT-STATUS-SW.
023700     MOVE VIT-INPUT-LINE TO WS-WORK-LINE.
023800
023900     IF WS-WORK-LINE = SPACES
024000         GO TO 300-EXIT.
024100
024200******** ALERT-STATUS LINES ARE A LEFTOVER OF THE SIMULATOR AND
024300******** ARE NOT DATA - DROP THEM WITHOUT A DIAGNOSTIC
024400     PERFORM 310-CHECK-ALERT-STATUS THRU 310-EXIT.
024500     IF LINE-IS-ALERT-STATUS
024600         GO TO 300-EXIT.
024700
024800     UNSTRING WS-WORK-LINE DELIMITED BY "Patient ID: "
024900         INTO WS-JUNK-BEFORE, WS-AFTER-PID.
025000     IF WS-AFTER-PID = SPACES
025100         MOVE "*** UNRECOGNIZED LINE - NO Patient ID FOUND"
025200              TO VIT-DIAG-REASON
025300         GO TO 300-EXIT.
025400
025500     UNSTRING WS-AFTER-PID DELIMITED BY ", Timestamp: "
025600         INTO WS-PID-TEXT, WS-AFTER-TS.
025700     UNSTRING WS-AFTER-TS DELIMITED BY ", Label: "
025800         INTO WS-TS-TEXT, WS-AFTER-LABEL.
025900     UNSTRING WS-AFTER-LABEL DELIMITED BY ", Data: "
026000         INTO WS-LABEL-TEXT, WS-DATA-TEXT.
026100
026200     IF WS-TS-TEXT = SPACES OR WS-LABEL-TEXT = SPACES
026300        OR WS-DATA-TEXT = SPACES
026400         MOVE "*** UNRECOGNIZED LINE - MISSING FIELD"
026500              TO VIT-DIAG-REASON
026600         GO TO 300-EXIT.
026700
026800     PERFORM 320-EDIT-PATIENT-ID THRU 320-EXIT.
026900     IF LINE-IS-BAD
027000         GO TO 300-EXIT.
027100
027200     PERFORM 330-EDIT-TIMESTAMP THRU 330-EXIT.
027300     IF LINE-IS-BAD
027400         GO TO 300-EXIT.
027500
027600     PERFORM 340-EDIT-DATA-VALUE THRU 340-EXIT.
027700     IF LINE-IS-BAD
027800         GO TO 300-EXIT.
027900
028000     MOVE WS-PID-NUM          TO VIT-PATIENT-ID.
028100     MOVE WS-TS-NUM           TO VIT-TIMESTAMP.
028200     MOVE WS-LABEL-TEXT (1:20) TO VIT-RECORD-TYPE.
028300     MOVE "Y" TO LINE-VALID-SW.
028400 300-EXIT.
028500     EXIT.
028600
028700 310-CHECK-ALERT-STATUS.
028800     MOVE "N" TO LINE-IS-ALERT-STATUS-SW.
028900     IF WS-WORK-LINE (1:5) = "Alert"
029000         PERFORM 312-SCAN-FOR-TRIGGER-WORD THRU 312-EXIT.
029100 310-EXIT.
029200     EXIT.
029300
029400******** SIMPLE SUBSTRING SCAN FOR "triggered" OR "resolved"
029500******** ANYWHERE ON AN "Alert" LINE - NO INSPECT TALLYING
029600******** NEEDED, JUST A SLIDING REFERENCE-MODIFICATION COMPARE
029700 312-SCAN-FOR-TRIGGER-WORD.
029800     PERFORM 313-TEST-ONE-POSITION THRU 313-EXIT
029900             VARYING WS-SCAN-IDX FROM 1 BY 1
030000             UNTIL WS-SCAN-IDX > 191
030100                OR LINE-IS-ALERT-STATUS.
030200 312-EXIT.
030300     EXIT.
030400
030500 313-TEST-ONE-POSITION.
030600     IF WS-WORK-LINE (WS-SCAN-IDX:9) = "triggered"
030700        OR WS-WORK-LINE (WS-SCAN-IDX:9) = "resolved "
030800         MOVE "Y" TO LINE-IS-ALERT-STATUS-SW.
030900 313-EXIT.
031000     EXIT.
031100
031200 320-EDIT-PATIENT-ID.
031300     MOVE "Y" TO LINE-VALID-SW.
031400     PERFORM 325-RIGHT-JUSTIFY-PID THRU 325-EXIT.
031500     IF WS-PID-ZEROFILL NOT NUMERIC
031600         MOVE "*** NON-NUMERIC PATIENT ID" TO VIT-DIAG-REASON
031700         MOVE "N" TO LINE-VALID-SW.
031800 320-EXIT.
031900     EXIT.
032000
032100 325-RIGHT-JUSTIFY-PID.
032200     MOVE "00000" TO WS-PID-ZEROFILL.
032300     PERFORM 326-BACK-UP-OVER-SPACES THRU 326-EXIT
032400             VARYING WS-SCAN-IDX FROM 10 BY -1
032500             UNTIL WS-SCAN-IDX = 0
032600                OR WS-PID-TEXT (WS-SCAN-IDX:1) NOT = SPACE.
032700     IF WS-SCAN-IDX > 0 AND WS-SCAN-IDX <= 5
032800         MOVE WS-PID-TEXT (1:WS-SCAN-IDX)
032900              TO WS-PID-ZEROFILL (6 - WS-SCAN-IDX:WS-SCAN-IDX).
033000 325-EXIT.
033100     EXIT.
033200
033300 326-BACK-UP-OVER-SPACES.
033400     CONTINUE.
033500 326-EXIT.
033600     EXIT.
033700
033800 330-EDIT-TIMESTAMP.
033900     MOVE "Y" TO LINE-VALID-SW.
034000     PERFORM 335-RIGHT-JUSTIFY-TS THRU 335-EXIT.
034100     IF WS-TS-ZEROFILL NOT NUMERIC
034200         MOVE "*** NON-NUMERIC TIMESTAMP" TO VIT-DIAG-REASON
034300         MOVE "N" TO LINE-VALID-SW.
034400 330-EXIT.
034500     EXIT.
034600
034700 335-RIGHT-JUSTIFY-TS.
034800     MOVE "0000000000000" TO WS-TS-ZEROFILL.
034900     PERFORM 336-BACK-UP-OVER-SPACES THRU 336-EXIT
035000             VARYING WS-SCAN-IDX FROM 15 BY -1
035100             UNTIL WS-SCAN-IDX = 0
035200                OR WS-TS-TEXT (WS-SCAN-IDX:1) NOT = SPACE.
035300     IF WS-SCAN-IDX > 0 AND WS-SCAN-IDX <= 13
035400         MOVE WS-TS-TEXT (1:WS-SCAN-IDX)
035500              TO WS-TS-ZEROFILL (14 - WS-SCAN-IDX:WS-SCAN-IDX).
035600 335-EXIT.
035700     EXIT.
035800
035900 336-BACK-UP-OVER-SPACES.
036000     CONTINUE.
036100 336-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500*    340-EDIT-DATA-VALUE - STRIPS A TRAILING "%" IF PRESENT,       *
036600*    SPLITS WHOLE/FRACTION ON THE DECIMAL POINT, ZERO-FILLS AND    *
036700*    RIGHT-JUSTIFIES THE WHOLE PART, THEN BUILDS THE SIGNED        *
036800*    MEASUREMENT VALUE.  (CHANGE VS-0522 - SEE CHANGE LOG.)        *
036900******************************************************************
037000 340-EDIT-DATA-VALUE.
037100     MOVE "Y" TO LINE-VALID-SW.
037200     MOVE "+" TO WS-SIGN-CHAR.
037300     PERFORM 341-BACK-UP-OVER-SPACES THRU 341-EXIT
037400             VARYING WS-DATA-LEN FROM 25 BY -1
037500             UNTIL WS-DATA-LEN = 0
037600                OR WS-DATA-TEXT (WS-DATA-LEN:1) NOT = SPACE.
037700
037800     IF WS-DATA-LEN = 0
037900         MOVE "*** BLANK DATA VALUE" TO VIT-DIAG-REASON
038000         MOVE "N" TO LINE-VALID-SW
038100         GO TO 340-EXIT.
038200
038300     IF WS-DATA-TEXT (WS-DATA-LEN:1) = "%"
038400         MOVE SPACE TO WS-DATA-TEXT (WS-DATA-LEN:1)
038500         SUBTRACT 1 FROM WS-DATA-LEN.
038600
038700     IF WS-DATA-TEXT (1:1) = "-"
038800         MOVE "-" TO WS-SIGN-CHAR
038900         MOVE SPACES TO WS-NUMTEXT
039000         MOVE WS-DATA-TEXT (2:WS-DATA-LEN - 1) TO WS-NUMTEXT
039100     ELSE
039200         MOVE SPACES TO WS-NUMTEXT
039300         MOVE WS-DATA-TEXT (1:WS-DATA-LEN) TO WS-NUMTEXT.
039400
039500     UNSTRING WS-NUMTEXT DELIMITED BY "."
039600         INTO WS-WHOLE-TEXT, WS-FRAC-TEXT.
039700
039800     PERFORM 342-BACK-UP-OVER-SPACES THRU 342-EXIT
039900             VARYING WS-WHOLE-LEN FROM 10 BY -1
040000             UNTIL WS-WHOLE-LEN = 0
040100                OR WS-WHOLE-TEXT (WS-WHOLE-LEN:1) NOT = SPACE.
040200
040300     MOVE "0000000" TO WS-WHOLE-ZEROFILL.
040400     IF WS-WHOLE-LEN > 0 AND WS-WHOLE-LEN <= 7
040500         MOVE WS-WHOLE-TEXT (1:WS-WHOLE-LEN)
040600              TO WS-WHOLE-ZEROFILL (8 - WS-WHOLE-LEN:WS-WHOLE-LEN).
040700
040800     IF WS-WHOLE-ZEROFILL NOT NUMERIC OR WS-FRAC-TEXT NOT NUMERIC
040900         MOVE "*** NON-NUMERIC DATA VALUE" TO VIT-DIAG-REASON
041000         MOVE "N" TO LINE-VALID-SW
041100         GO TO 340-EXIT.
041200
041300     MOVE WS-FRAC-TEXT TO WS-FRAC-NUM.
041400     COMPUTE VIT-MEASUREMENT-VALUE ROUNDED =
041500             WS-WHOLE-NUM + (WS-FRAC-NUM / 100).
041600     IF WS-SIGN-CHAR = "-"
041700         COMPUTE VIT-MEASUREMENT-VALUE =
041800                 VIT-MEASUREMENT-VALUE * -1.
041900 340-EXIT.
042000     EXIT.
042100
042200 341-BACK-UP-OVER-SPACES.
042300     CONTINUE.
042400 341-EXIT.
042500     EXIT.
042600
042700 342-BACK-UP-OVER-SPACES.
042800     CONTINUE.
042900 342-EXIT.
043000     EXIT.
043100
043200 700-WRITE-GOOD.
043300     MOVE "700-WRITE-GOOD" TO VIT-DIAG-PARA-NAME.
043400     WRITE VIT-GOOD-OUT-REC FROM VIT-MEASUREMENT-REC.
043500     ADD +1 TO RECORDS-LOADED.
043600 700-EXIT.
043700     EXIT.
043800
043900 710-WRITE-SKIP.
044000     MOVE "710-WRITE-SKIP" TO VIT-DIAG-PARA-NAME.
044100     WRITE VIT-SKIP-OUT-REC FROM VIT-DIAG-REC.
044200     DISPLAY "SKIPPED: " VIT-DIAG-REASON.
044300     ADD +1 TO RECORDS-SKIPPED.
044400 710-EXIT.
044500     EXIT.
044600
044700 800-OPEN-FILES.
044800     MOVE "800-OPEN-FILES" TO VIT-DIAG-PARA-NAME.
044900     OPEN INPUT VITDATA.
045000     OPEN OUTPUT VITGOOD, VITSKIP, SYSOUT.
045100 800-EXIT.
045200     EXIT.
045300
045400 850-CLOSE-FILES.
045500     MOVE "850-CLOSE-FILES" TO VIT-DIAG-PARA-NAME.
045600     CLOSE VITDATA, VITGOOD, VITSKIP, SYSOUT.
045700 850-EXIT.
045800     EXIT.
045900
046000 900-READ-VITDATA.
046100     READ VITDATA
046200         AT END MOVE "N" TO MORE-DATA-SW
046300         GO TO 900-EXIT
046400     END-READ.
046500     ADD +1 TO RECORDS-READ.
046600 900-EXIT.
046700     EXIT.
046800
046900 999-CLEANUP.
047000     MOVE "999-CLEANUP" TO VIT-DIAG-PARA-NAME.
047100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047200     DISPLAY "** RECORDS READ          **".
047300     DISPLAY RECORDS-READ.
047400     DISPLAY "** RECORDS LOADED        **".
047500     DISPLAY RECORDS-LOADED.
047600     DISPLAY "** RECORDS SKIPPED       **".
047700     DISPLAY RECORDS-SKIPPED.
047800     DISPLAY "** BLANK/ALERT-STATUS    **".
047900     DISPLAY LINES-BLANK-OR-STATUS.
048000     DISPLAY "******** NORMAL END OF JOB VITLOAD ********".
048100 999-EXIT.
048200     EXIT.
